000100*******************************************                               
000200*                                          *                              
000300*  CONSTANT CHANGE-TABLE FOR EMPLOYEE     *                               
000400*   OASDI PAYROLL TAX RATE                *                               
000500*      SEE SS010 PARA AA015               *                               
000600*******************************************                               
000700* THIS IS A CHANGE-TABLE, NOT ONE ENTRY PER YEAR - EACH ROW IS THE        
000800* FIRST YEAR A NEW RATE TOOK EFFECT.  AA015 EXPANDS IT ONCE AT STA        
000900* OF RUN INTO SS-OASDI-YEAR-TABLE, ONE SLOT PER YEAR 1937 TO 1990,        
001000* EACH YEAR INHERITING THE MOST RECENT CHANGE AT OR BEFORE IT.            
001100*                                                                         
001200* ENTRY = YEAR (4) + RATE (2 INTEGER + 3 DECIMAL = 5 DIGITS) = 9 B        
001300* RATE IS THE EMPLOYEE-SIDE OASDI PERCENT ONLY (E.G. 6.2 = 06.200)        
001400* NOT THE COMBINED EMPLOYEE+EMPLOYER RATE AND NOT MEDICARE/HI.            
001500*                                                                         
001600* SOURCE: SSA OASDI CONTRIBUTION RATE HISTORY.                            
001700*                                                                         
001800* 03/12/86 VBC - CREATED FROM SSA RATE HISTORY TABLE.                     
001900*                                                                         
002000 01  SS-OASDI-CHANGE-CONSTANTS.                                           
002100      03  FILLER              PIC X(09)  VALUE "193701000".               
002200      03  FILLER              PIC X(09)  VALUE "195001500".               
002300      03  FILLER              PIC X(09)  VALUE "195402000".               
002400      03  FILLER              PIC X(09)  VALUE "195702250".               
002500      03  FILLER              PIC X(09)  VALUE "195902500".               
002600      03  FILLER              PIC X(09)  VALUE "196003000".               
002700      03  FILLER              PIC X(09)  VALUE "196203125".               
002800      03  FILLER              PIC X(09)  VALUE "196303625".               
002900      03  FILLER              PIC X(09)  VALUE "196603850".               
003000      03  FILLER              PIC X(09)  VALUE "196703900".               
003100      03  FILLER              PIC X(09)  VALUE "196803800".               
003200      03  FILLER              PIC X(09)  VALUE "196904200".               
003300      03  FILLER              PIC X(09)  VALUE "197104600".               
003400      03  FILLER              PIC X(09)  VALUE "197304850".               
003500      03  FILLER              PIC X(09)  VALUE "197404950".               
003600      03  FILLER              PIC X(09)  VALUE "197805050".               
003700      03  FILLER              PIC X(09)  VALUE "197905080".               
003800      03  FILLER              PIC X(09)  VALUE "198105350".               
003900      03  FILLER              PIC X(09)  VALUE "198205400".               
004000      03  FILLER              PIC X(09)  VALUE "198405700".               
004100      03  FILLER              PIC X(09)  VALUE "198806060".               
004200      03  FILLER              PIC X(09)  VALUE "199006200".               
004300*                                                                         
004400 01  SS-OASDI-CHANGE-TABLE REDEFINES SS-OASDI-CHANGE-CONSTANTS.           
004500     03  SS-OASDI-CHG-ENTRY      OCCURS 22 TIMES                          
004600                                 INDEXED BY SS-OASDI-CHG-IDX.             
004700         05  OASDI-CHG-YEAR      PIC 9(4).                                
004800         05  OASDI-CHG-RATE      PIC 9(2)V9(3).                           
004900         05  FILLER              PIC X(03).                               
005000*                                                                         
005100*  EXPANDED WORKING TABLE - ONE ENTRY PER YEAR 1937 - 1990, BUILT         
005200*  AA015-EXPAND-OASDI-TABLE AT START OF RUN.  YEARS AFTER 1990 USE        
005300*  THE LAST RATE (6.200); YEARS BEFORE 1937 USE ZERO - NEITHER IS         
005400*  STORED, AA110 TESTS THE EARNINGS YEAR AGAINST THIS TABLE'S RANG        
005500*                                                                         
005600 01  SS-OASDI-YEAR-TABLE.                                                 
005700     03  SS-OASDI-YR-ENTRY       OCCURS 54 TIMES                          
005800                                 INDEXED BY SS-OASDI-YR-IDX.              
005900         05  OASDI-YR-RATE       PIC 9(2)V9(3).                           
006000         05  FILLER              PIC X(03).                               
006100*                                                                         
