000100******************************************************************        
000200*                                                                *        
000300*         S O C I A L   S E C U R I T Y   B E N E F I T          *        
000400*                                                                *        
000500* READS THE EARNINGS-HISTORY FILE, CALCULATES AIME, BEND         *        
000600* POINTS AND NORMAL/REDUCED/DELAYED MONTHLY BENEFITS, RUNS       *        
000700* THE S&P 500 ALTERNATIVE-INVESTMENT COMPARISON, AND PRINTS      *        
000800* THE RESULT AS A SINGLE 80-COLUMN REPORT.  ONE EMPLOYEE         *        
000900* PER RUN - NO CONTROL BREAKS, NO SORT.                          *        
001000*                                                                *        
001100******************************************************************        
001200*                                                                         
001300* CHANGE LOG.                                                             
001400*                                                                         
001500* 15/11/86 VBC - CREATED.  FIRST CUT - EARNINGS LOAD, AIME, BEND          
001600*                POINTS AND THE THREE BENEFIT FIGURES ONLY.  S&P          
001700*                COMPARISON NOT YET WRITTEN.                              
001800* 18/11/86 VBC - FDs FOR EARNINGS-FILE/REPORT-FILE ADDED.                 
001900* 20/11/86 VBC - PARAMETER CONSTANTS PULLED OUT TO WSSSPARM, WAS          
002000*                HARD-CODED IN AA080/AA090.                               
002100* 22/11/86 VBC - BEND-POINT TABLE ADDED, AA080 REWRITTEN TO USE           
002200*                IT.                                                      
002300* 23/11/86 VBC - AA090/AA095 WRITTEN - PIA, REDUCED AND THE THREE         
002400*                DELAYED-RETIREMENT FIGURES.                              
002500* 24/11/86 VBC - REPORT LINE LAYOUT AGREED WITH R. HARTNELL               
002600*                (PAYROLL SUPERVISOR) - AA130 FIRST CUT.                  
002700* 26/11/86 VBC - EARN-AMOUNT WIDENED, SEE WSSSEARN, TICKET SS-002.        
002800* 28/11/86 VBC - AA070/AA071/AA072 REWRITTEN TO SELECT THE TOP 35         
002900*                YEARS BY REPEATED HIGHEST-REMAINING SCAN RATHER          
003000*                THAN A SORT - SEE SS-TOP35-WORK, TICKET SS-005.          
003100* 01/12/86 VBC - S&P 500 WORK STARTED - AA100/AA110 FIRST CUT.            
003200* 02/12/86 VBC - EARNINGS TABLE RAISED TO 90 OCCURRENCES, TICKET          
003300*                SS-003.                                                  
003400* 03/12/86 VBC - AA015 OASDI CHANGE-TABLE EXPANSION WRITTEN, AA110        
003500*                NOW LOOKS UP A REAL RATE INSTEAD OF THE 6.2 FLAT         
003600*                RATE USED IN THE FIRST CUT.                              
003700* 05/12/86 VBC - AA120/AA140 WRITTEN - 5/10 YEAR PROJECTIONS,             
003800*                ANNUITISED PAYOUTS AND THE DELAY RECOVERY                
003900*                (BREAK-EVEN) FIGURES.  RUN TESTED CLEAN AGAINST          
004000*                R. HARTNELL'S OWN PENCIL FIGURES FOR THREE SAMPLE        
004100*                EMPLOYEES.  FIRST LIVE RUN SCHEDULED FOR                 
004200*                08/12/86.                                                
004300* 08/12/86 VBC - AWI-FACTOR TABLE ADDED (WSSNAWI), AA040 REWRITTEN        
004400*                TO BUILD IT ONCE AT START OF RUN RATHER THAN             
004500*                DIVIDING IN-LINE IN AA050 EVERY TIME.                    
004600* 12/02/87 GT  - MINOR - "DISCARDED ADJUSTED EARNINGS" LINE WAS           
004700*                TRANSPOSED WITH "TOP 35 YEARS" LINE ON THE               
004800*                REPORT, SWAPPED BACK TO MATCH THE AGREED LAYOUT.         
004900* 11/03/94 VBC - MAINTENANCE PROJECT - ZERO-EARNINGS-YEAR LIST            
005000*                ADDED TO THE REPORT (WSSSEARN                            
005100*                SS-ZERO-YEAR-TABLE), TICKET SS-006.                      
005200* 14/03/94 VBC - AA020 SPLIT INTO A RAW STAGING LOAD (AA020/AA021)        
005300*                AND A SEPARATE RE-FILE INTO THE YEAR-INDEXED             
005400*                TABLE (AA022) NOW THAT MIN/MAX YEAR IS KNOWN             
005500*                BEFORE ANY RECORD IS FILED - RECORDS HAD STARTED         
005600*                ARRIVING OUT OF YEAR ORDER FROM THE NEW SSA              
005700*                EXTRACT, SS-006.                                         
005800* 15/03/94 VBC - SS-PR1-DELAY-YEARS/TABLE-SIZE CONSTANTS NOW DRIVE        
005900*                AA015/AA030/AA095 LOOP LIMITS, SEE WSSSPARM,             
006000*                SS-006.                                                  
006100* 17/03/94 RH  - REVIEWED WITH PAYROLL SUPERVISOR AFTER THE ABOVE         
006200*                - REPORT FIGURES UNCHANGED, SIGNED OFF.                  
006300* 22/09/98 VBC - YEAR 2000 REVIEW - ALL DATE FIELDS IN THIS               
006400*                PROGRAM AND ITS COPYBOOKS ARE FULL 4-DIGIT               
006500*                CALENDAR YEARS (EARN-YEAR, NAWI-YEAR, SNP-YEAR,          
006600*                OASDI-CHG-YEAR) ALREADY - NO 2-DIGIT YEAR FIELDS         
006700*                FOUND, NO CHANGE REQUIRED.  SIGNED OFF PER Y2K           
006800*                PROJECT PLAN, TICKET Y2K-114.                            
006900* 19/10/22 VBC - NAWI TABLE EXTENDED TO 2021 ON RELEASE, SEE              
007000*                WSSNAWI, TICKET SS-004.                                  
007100* 14/01/23 VBC - S&P TABLE EXTENDED TO 2022 ON RELEASE, SEE               
007200*                WSSSNP, TICKET SS-007.                                   
007300*                                                                         
007400 IDENTIFICATION DIVISION.                                                 
007500 PROGRAM-ID.    SS010.                                                    
007600 AUTHOR.        VINCENT B COEN.                                           
007700 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
007800 DATE-WRITTEN.  15/11/86.                                                 
007900 DATE-COMPILED.                                                           
008000 SECURITY.      APPLEWOOD COMPUTERS - UNCLASSIFIED - FOR CUSTOMER         
008100                PAYROLL-BUREAU USE ONLY, NOT FOR RESALE.                  
008200*                                                                         
008300*  REMARKS.  BATCH ESTIMATOR - ONE EARNINGS RECORD IN, ONE PRINT          
008400*  FILE OUT.  NO OPERATOR DIALOGUE, NO PARAMETER CARDS - THE ONLY         
008500*  INPUT IS THE EARNINGS-FILE.  RUN AFTER SS900 IF TEST DATA IS           
008600*  NEEDED (SS900 WRITES A FILE IN THE SAME LAYOUT).                       
008700*                                                                         
008800*  FILES USED -                                                           
008900*      EARNINGS-FILE   INPUT   YEAR/AMOUNT HISTORY, SEE FDSSEARN.         
009000*      REPORT-FILE     OUTPUT  80-COLUMN PRINT LINE, SEE FDSSREPT.        
009100*                                                                         
009200*  ERROR MESSAGES USED -                                                  
009300*      SS001  NO EARNINGS RECORD                                          
009400*      SS002  FILE OPEN ERROR                                             
009500*      SS009  INVALID YEAR IN EARNINGS RECORD                             
009600*                                                                         
009700 ENVIRONMENT DIVISION.                                                    
009800 CONFIGURATION SECTION.                                                   
009900 SOURCE-COMPUTER.  IBM-370.                                               
010000 OBJECT-COMPUTER.  IBM-370.                                               
010100 SPECIAL-NAMES.                                                           
010200     C01 IS TOP-OF-FORM                                                   
010300     CLASS SS-NUMERIC-CLASS   IS "0" THRU "9"                             
010400     UPSI-0 ON  STATUS IS SS-DEBUG-SWITCH                                 
010500            OFF STATUS IS SS-NORMAL-SWITCH.                               
010600 INPUT-OUTPUT SECTION.                                                    
010700 FILE-CONTROL.                                                            
010800     COPY "selssearn.cob".                                                
010900     COPY "selssrept.cob".                                                
011000*                                                                         
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300     COPY "fdssearn.cob".                                                 
011400     COPY "fdssrept.cob".                                                 
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700 77  Prog-Name                    PIC X(20)                               
011800                                  VALUE "SS010 SSA ESTIMATOR".            
011900*                                                                         
012000 01  WS-Data.                                                             
012100     03  SS-Earn-Status           PIC XX     VALUE ZERO.                  
012200     03  SS-Rept-Status           PIC XX     VALUE ZERO.                  
012300     03  WS-Eof-Switch            PIC X      VALUE "N".                   
012400         88  WS-Earn-Eof                     VALUE "Y".                   
012500     03  WS-Sub                   PIC 9(3)   COMP.                        
012600     03  WS-Sub2                  PIC 9(3)   COMP.                        
012700     03  WS-Digit                 PIC 9.                                  
012800     03  WS-Oasdi-Work-Year       PIC 9(4).                               
012900     03  FILLER                   PIC X(02).                              
013000*                                                                         
013100 01  Error-Messages.                                                      
013200     03  SS-Msg-No-Earn           PIC X(40) VALUE                         
013300         "SS001 NO EARNINGS RECORD".                                      
013400     03  SS-Msg-Open-Err          PIC X(40)                               
013500                                  VALUE "SS002 FILE OPEN ERROR".          
013600     03  SS-Msg-Bad-Year          PIC X(40) VALUE                         
013700         "SS009 INVALID YEAR IN EARNINGS RECORD".                         
013800     03  FILLER                   PIC X(02).                              
013900*                                                                         
014000     COPY "wsssearn.cob".                                                 
014100     COPY "wssnawi.cob".                                                  
014200     COPY "wsssnp.cob".                                                   
014300     COPY "wsoasdi.cob".                                                  
014400     COPY "wsssparm.cob".                                                 
014500     COPY "wsssbend.cob".                                                 
014600     COPY "wsscalc.cob".                                                  
014700     COPY "wsssrept.cob".                                                 
014800*                                                                         
014900 PROCEDURE DIVISION.                                                      
015000*                                                                         
015100 AA000-MAIN-LINE.                                                         
015200     PERFORM AA010-OPEN-FILES              THRU AA010-EXIT.               
015300     PERFORM AA015-EXPAND-OASDI-TABLE      THRU AA015-EXIT.               
015400     PERFORM AA020-LOAD-EARNINGS           THRU AA020-EXIT.               
015500     PERFORM AA022-INDEX-RAW-EARNINGS      THRU AA022-EXIT                
015600         VARYING SS-EARN-RAW-IDX FROM 1 BY 1                              
015700             UNTIL SS-EARN-RAW-IDX > SS-EARN-YEAR-COUNT.                  
015800     PERFORM AA030-FIND-NAWI-RANGE         THRU AA030-EXIT.               
015900     PERFORM AA031-FIND-SNP-RANGE          THRU AA031-EXIT.               
016000     PERFORM AA040-BUILD-AWI-FACTORS       THRU AA040-EXIT.               
016100     PERFORM AA050-INDEX-EARNINGS          THRU AA050-EXIT                
016200         VARYING SS-EARN-IDX FROM 1 BY 1                                  
016300             UNTIL SS-EARN-IDX > SS-EARN-YEAR-COUNT.                      
016400     PERFORM AA060-ACCUMULATE-TOTALS       THRU AA060-EXIT.               
016500     PERFORM AA070-SELECT-TOP-35           THRU AA070-EXIT.               
016600     PERFORM AA080-COMPUTE-BEND-POINTS     THRU AA080-EXIT.               
016700     PERFORM AA090-COMPUTE-PIA             THRU AA090-EXIT.               
016800     PERFORM AA095-COMPUTE-DELAYED         THRU AA095-EXIT                
016900         VARYING SS-Incr-Idx FROM 1 BY 1 UNTIL SS-Incr-Idx > 3.           
017000     PERFORM AA100-COMPUTE-SNP-AVERAGES    THRU AA100-EXIT.               
017100     PERFORM AA110-SIMULATE-INVESTMENT     THRU AA110-EXIT                
017200         VARYING SS-EARN-IDX FROM 1 BY 1                                  
017300             UNTIL SS-EARN-IDX > SS-EARN-YEAR-COUNT.                      
017400     PERFORM AA120-PROJECT-FUTURE-VALUES   THRU AA120-EXIT.               
017500     PERFORM AA130-PRINT-REPORT            THRU AA130-EXIT.               
017600     PERFORM AA900-CLOSE-FILES             THRU AA900-EXIT.               
017700     STOP RUN.                                                            
017800*                                                                         
017900*----------------------------------------------------------------*        
018000*  AA010  OPEN FILES.                                            *        
018100*----------------------------------------------------------------*        
018200 AA010-OPEN-FILES.                                                        
018300     OPEN INPUT  EARNINGS-FILE.                                           
018400     IF SS-Earn-Status NOT = "00"                                         
018500         DISPLAY SS-Msg-Open-Err                                          
018600         DISPLAY "EARNINGS-FILE STATUS = " SS-Earn-Status                 
018700         MOVE 16 TO RETURN-CODE                                           
018800         STOP RUN                                                         
018900     END-IF.                                                              
019000     OPEN OUTPUT REPORT-FILE.                                             
019100     IF SS-Rept-Status NOT = "00"                                         
019200         DISPLAY SS-Msg-Open-Err                                          
019300         DISPLAY "REPORT-FILE STATUS = " SS-Rept-Status                   
019400         MOVE 16 TO RETURN-CODE                                           
019500         STOP RUN                                                         
019600     END-IF.                                                              
019700 AA010-EXIT.                                                              
019800     EXIT.                                                                
019900*                                                                         
020000*----------------------------------------------------------------*        
020100*  AA015  EXPAND THE OASDI RATE CHANGE-TABLE INTO ONE ENTRY PER  *        
020200*         YEAR, 1937 TO 1990 - MERGE-POINTER TECHNIQUE, TABLE    *        
020300*         AND POINTER BOTH ASCENDING SO ONE PASS DOES IT.        *        
020400*----------------------------------------------------------------*        
020500 AA015-EXPAND-OASDI-TABLE.                                                
020600     SET SS-OASDI-CHG-IDX TO 1.                                           
020700     PERFORM AA016-EXPAND-ONE-YEAR         THRU AA016-EXIT                
020800         VARYING SS-OASDI-YR-IDX FROM 1 BY 1                              
020900             UNTIL SS-OASDI-YR-IDX > SS-PR1-Oasdi-Yr-Tab-Size.            
021000 AA015-EXIT.                                                              
021100     EXIT.                                                                
021200 AA016-EXPAND-ONE-YEAR.                                                   
021300     COMPUTE WS-Oasdi-Work-Year =                                         
021400         SS-PR1-Oasdi-Base-Year + SS-OASDI-YR-IDX - 1.                    
021500     PERFORM AA017-ADVANCE-CHG-POINTER     THRU AA017-EXIT                
021600         UNTIL SS-OASDI-CHG-IDX >= SS-PR1-Oasdi-Chg-Size                  
021700         OR OASDI-CHG-YEAR (SS-OASDI-CHG-IDX + 1)                         
021800             > WS-Oasdi-Work-Year.                                        
021900     MOVE OASDI-CHG-RATE (SS-OASDI-CHG-IDX)                               
022000                          TO OASDI-YR-RATE (SS-OASDI-YR-IDX).             
022100 AA016-EXIT.                                                              
022200     EXIT.                                                                
022300 AA017-ADVANCE-CHG-POINTER.                                               
022400     SET SS-OASDI-CHG-IDX UP BY 1.                                        
022500 AA017-EXIT.                                                              
022600     EXIT.                                                                
022700*                                                                         
022800*----------------------------------------------------------------*        
022900*  AA020  LOAD EARNINGS RECORDS INTO THE RAW STAGING TABLE, IN   *        
023000*         FILE ORDER - MAY ARRIVE IN ANY YEAR ORDER, SS-006.     *        
023100*----------------------------------------------------------------*        
023200 AA020-LOAD-EARNINGS.                                                     
023300     MOVE ZERO TO SS-EARN-YEAR-COUNT.                                     
023400     MOVE "N"  TO WS-Eof-Switch.                                          
023500     READ EARNINGS-FILE                                                   
023600         AT END MOVE "Y" TO WS-Eof-Switch                                 
023700     END-READ.                                                            
023800     IF WS-Earn-Eof                                                       
023900         DISPLAY SS-Msg-No-Earn                                           
024000         MOVE 16 TO RETURN-CODE                                           
024100         PERFORM AA900-CLOSE-FILES         THRU AA900-EXIT                
024200         STOP RUN                                                         
024300     END-IF.                                                              
024400     PERFORM AA021-STAGE-ONE-RECORD        THRU AA021-EXIT                
024500         UNTIL WS-Earn-Eof.                                               
024600 AA020-EXIT.                                                              
024700     EXIT.                                                                
024800 AA021-STAGE-ONE-RECORD.                                                  
024900     IF FR-Earn-Year IS NOT SS-NUMERIC-CLASS                              
025000         DISPLAY SS-Msg-Bad-Year                                          
025100         MOVE 16 TO RETURN-CODE                                           
025200         PERFORM AA900-CLOSE-FILES         THRU AA900-EXIT                
025300         STOP RUN                                                         
025400     END-IF.                                                              
025500     ADD 1 TO SS-EARN-YEAR-COUNT.                                         
025600     SET SS-EARN-RAW-IDX TO SS-EARN-YEAR-COUNT.                           
025700     MOVE FR-Earn-Year   TO EARN-RAW-YEAR   (SS-EARN-RAW-IDX).            
025800     MOVE FR-Earn-Amount TO EARN-RAW-AMOUNT (SS-EARN-RAW-IDX).            
025900     IF SS-EARN-YEAR-COUNT = 1                                            
026000         MOVE FR-Earn-Year TO SS-MIN-EARN-YEAR                            
026100         MOVE FR-Earn-Year TO SS-MAX-EARN-YEAR                            
026200     ELSE                                                                 
026300         IF FR-Earn-Year < SS-MIN-EARN-YEAR                               
026400             MOVE FR-Earn-Year TO SS-MIN-EARN-YEAR                        
026500         END-IF                                                           
026600         IF FR-Earn-Year > SS-MAX-EARN-YEAR                               
026700             MOVE FR-Earn-Year TO SS-MAX-EARN-YEAR                        
026800         END-IF                                                           
026900     END-IF.                                                              
027000     READ EARNINGS-FILE                                                   
027100         AT END MOVE "Y" TO WS-Eof-Switch                                 
027200     END-READ.                                                            
027300 AA021-EXIT.                                                              
027400     EXIT.                                                                
027500*                                                                         
027600*----------------------------------------------------------------*        
027700*  AA022  RE-FILE THE RAW STAGING TABLE INTO THE YEAR-INDEXED    *        
027800*         EARNINGS TABLE NOW THE MIN/MAX YEAR SPAN IS KNOWN.     *        
027900*----------------------------------------------------------------*        
028000 AA022-INDEX-RAW-EARNINGS.                                                
028100     COMPUTE SS-EARN-TARGET-IDX =                                         
028200         EARN-RAW-YEAR (SS-EARN-RAW-IDX) - SS-MIN-EARN-YEAR + 1.          
028300     SET SS-EARN-IDX TO SS-EARN-TARGET-IDX.                               
028400     MOVE EARN-RAW-YEAR (SS-EARN-RAW-IDX)                                 
028500                       TO EARN-TAB-YEAR   (SS-EARN-IDX).                  
028600     MOVE EARN-RAW-AMOUNT (SS-EARN-RAW-IDX)                               
028700                       TO EARN-TAB-AMOUNT (SS-EARN-IDX).                  
028800     SET EARN-NOT-SELECTED (SS-EARN-IDX) TO TRUE.                         
028900 AA022-EXIT.                                                              
029000     EXIT.                                                                
029100*                                                                         
029200*----------------------------------------------------------------*        
029300*  AA030  FIND FIRST/LAST NAWI YEAR - TABLE IS COMPILED IN       *        
029400*         ASCENDING ORDER SO THE FIRST AND LAST OCCURRENCE GIVE  *        
029500*         THE RANGE DIRECTLY, NO SEARCH NEEDED.                  *        
029600*----------------------------------------------------------------*        
029700 AA030-FIND-NAWI-RANGE.                                                   
029800     SET SS-NAWI-IDX TO 1.                                                
029900     MOVE NAWI-YEAR (SS-NAWI-IDX)     TO SS-First-Nawi-Year.              
030000     SET SS-NAWI-IDX TO SS-PR1-Nawi-Table-Size.                           
030100     MOVE NAWI-YEAR (SS-NAWI-IDX)     TO SS-Last-Nawi-Year.               
030200     MOVE NAWI-WAGE (SS-NAWI-IDX)     TO SS-Last-Nawi-Wage.               
030300 AA030-EXIT.                                                              
030400     EXIT.                                                                
030500*                                                                         
030600*----------------------------------------------------------------*        
030700*  AA031  FIND FIRST/LAST S&P TABLE YEAR THE SAME WAY - AA100 AND*        
030800*         AA113 USE THESE TO KEEP THE TABLE'S OWN SPAN OUT OF    *        
030900*         THE PROCEDURE DIVISION AS LITERALS.                    *        
031000*----------------------------------------------------------------*        
031100 AA031-FIND-SNP-RANGE.                                                    
031200     SET SS-SNP-IDX TO 1.                                                 
031300     MOVE SNP-YEAR (SS-SNP-IDX)       TO SS-First-Snp-Year.               
031400     SET SS-SNP-IDX TO SS-PR1-Snp-Table-Size.                             
031500     MOVE SNP-YEAR (SS-SNP-IDX)       TO SS-Last-Snp-Year.                
031600 AA031-EXIT.                                                              
031700     EXIT.                                                                
031800*                                                                         
031900*----------------------------------------------------------------*        
032000*  AA040  BUILD THE AWI-FACTOR TABLE, ONE ENTRY PER NAWI YEAR.   *        
032100*         FACTOR(I) = LAST-NAWI-WAGE / NAWI-WAGE(I) FOR EVERY    *        
032200*         YEAR UP TO BUT NOT INCLUDING THE LAST NAWI YEAR; THE   *        
032300*         LAST NAWI YEAR AND ANY YEAR AFTER IT INDEX AT 1.00000. *        
032400*----------------------------------------------------------------*        
032500 AA040-BUILD-AWI-FACTORS.                                                 
032600     PERFORM AA041-BUILD-ONE-FACTOR        THRU AA041-EXIT                
032700         VARYING SS-NAWI-FAC-IDX FROM 1 BY 1                              
032800             UNTIL SS-NAWI-FAC-IDX > SS-PR1-Nawi-Table-Size.              
032900 AA040-EXIT.                                                              
033000     EXIT.                                                                
033100 AA041-BUILD-ONE-FACTOR.                                                  
033200     IF SS-NAWI-FAC-IDX < SS-PR1-Nawi-Table-Size                          
033300         SET SS-NAWI-IDX TO SS-NAWI-FAC-IDX                               
033400         COMPUTE SS-NAWI-FACTOR (SS-NAWI-FAC-IDX) ROUNDED =               
033500             SS-Last-Nawi-Wage / NAWI-WAGE (SS-NAWI-IDX)                  
033600     ELSE                                                                 
033700         MOVE 1.00000 TO SS-NAWI-FACTOR (SS-NAWI-FAC-IDX)                 
033800     END-IF.                                                              
033900 AA041-EXIT.                                                              
034000     EXIT.                                                                
034100*                                                                         
034200*----------------------------------------------------------------*        
034300*  AA050  INDEX EVERY EARNINGS YEAR - ADJUSTED = ACTUAL x FACTOR.*        
034400*         YEARS AT OR AFTER THE LAST NAWI YEAR INDEX AT 1.00000  *        
034500*         (RULE 3), NOT LOOKED UP IN THE FACTOR TABLE.  ALSO     *        
034600*         BUILDS THE ZERO-EARNINGS-YEAR LIST FOR THE REPORT.     *        
034700*----------------------------------------------------------------*        
034800 AA050-INDEX-EARNINGS.                                                    
034900     IF EARN-TAB-YEAR (SS-EARN-IDX) < SS-First-Nawi-Year                  
035000         MOVE 1.00000 TO EARN-TAB-AWI-FACTOR (SS-EARN-IDX)                
035100     ELSE                                                                 
035200         IF EARN-TAB-YEAR (SS-EARN-IDX) >= SS-Last-Nawi-Year              
035300             MOVE 1.00000 TO EARN-TAB-AWI-FACTOR (SS-EARN-IDX)            
035400         ELSE                                                             
035500             COMPUTE WS-Sub =                                             
035600                 EARN-TAB-YEAR (SS-EARN-IDX)                              
035700                     - SS-First-Nawi-Year + 1                             
035800             SET SS-NAWI-FAC-IDX TO WS-Sub                                
035900             MOVE SS-NAWI-FACTOR (SS-NAWI-FAC-IDX)                        
036000                     TO EARN-TAB-AWI-FACTOR (SS-EARN-IDX)                 
036100         END-IF                                                           
036200     END-IF.                                                              
036300     COMPUTE EARN-TAB-ADJUSTED (SS-EARN-IDX) ROUNDED =                    
036400         EARN-TAB-AMOUNT (SS-EARN-IDX)                                    
036500             * EARN-TAB-AWI-FACTOR (SS-EARN-IDX).                         
036600     IF EARN-TAB-AMOUNT (SS-EARN-IDX) = ZERO                              
036700         ADD 1 TO SS-ZERO-YEAR-COUNT                                      
036800         SET SS-Zero-Idx TO SS-ZERO-YEAR-COUNT                            
036900         MOVE EARN-TAB-YEAR (SS-EARN-IDX)                                 
037000                     TO SS-Zero-Year-Entry (SS-Zero-Idx)                  
037100     END-IF.                                                              
037200 AA050-EXIT.                                                              
037300     EXIT.                                                                
037400*                                                                         
037500*----------------------------------------------------------------*        
037600*  AA060  ACCUMULATE TOTAL ACTUAL AND TOTAL ADJUSTED EARNINGS    *        
037700*         OVER EVERY EARNINGS YEAR.                              *        
037800*----------------------------------------------------------------*        
037900 AA060-ACCUMULATE-TOTALS.                                                 
038000     MOVE ZERO TO SS-Total-Actual SS-Total-Adjusted.                      
038100     PERFORM AA061-ADD-ONE-YEAR            THRU AA061-EXIT                
038200         VARYING SS-EARN-IDX FROM 1 BY 1                                  
038300             UNTIL SS-EARN-IDX > SS-EARN-YEAR-COUNT.                      
038400 AA060-EXIT.                                                              
038500     EXIT.                                                                
038600 AA061-ADD-ONE-YEAR.                                                      
038700     ADD EARN-TAB-AMOUNT   (SS-EARN-IDX) TO SS-Total-Actual.              
038800     ADD EARN-TAB-ADJUSTED (SS-EARN-IDX) TO SS-Total-Adjusted.            
038900 AA061-EXIT.                                                              
039000     EXIT.                                                                
039100*                                                                         
039200*----------------------------------------------------------------*        
039300*  AA070  SELECT THE TOP 35 (OR FEWER) ADJUSTED-EARNINGS VALUES  *        
039400*         BY REPEATED HIGHEST-REMAINING SCAN - TICKET SS-005.    *        
039500*         NO SEPARATE RANKED ARRAY IS KEPT, ONLY THE RUNNING SUM *        
039600*         AND MINIMUM.                                           *        
039700*----------------------------------------------------------------*        
039800 AA070-SELECT-TOP-35.                                                     
039900     MOVE ZERO TO SS-Top35-Earnings.                                      
040000     MOVE SS-PR1-Top-N-Years TO SS-Top35-Loop-Max.                        
040100     IF SS-EARN-YEAR-COUNT < SS-PR1-Top-N-Years                           
040200         MOVE SS-EARN-YEAR-COUNT TO SS-Top35-Loop-Max                     
040300     END-IF.                                                              
040400     MOVE ZERO TO SS-Top35-Count.                                         
040500     PERFORM AA071-FIND-HIGHEST-UNSELECTED                                
040600             THRU AA072-COMPUTE-AIME-EXIT                                 
040700         VARYING WS-Sub FROM 1 BY 1                                       
040800             UNTIL WS-Sub > SS-Top35-Loop-Max.                            
040900 AA070-EXIT.                                                              
041000     EXIT.                                                                
041100 AA071-FIND-HIGHEST-UNSELECTED.                                           
041200     MOVE ZERO TO SS-Top35-Best-Value.                                    
041300     MOVE ZERO TO SS-Top35-Best-Idx.                                      
041400     PERFORM AA073-TEST-ONE-CANDIDATE      THRU AA073-EXIT                
041500         VARYING SS-EARN-IDX FROM 1 BY 1                                  
041600             UNTIL SS-EARN-IDX > SS-EARN-YEAR-COUNT.                      
041700     SET SS-EARN-IDX TO SS-Top35-Best-Idx.                                
041800     SET EARN-TOP-35-SELECTED (SS-EARN-IDX) TO TRUE.                      
041900     ADD 1 TO SS-Top35-Count.                                             
042000     ADD EARN-TAB-ADJUSTED (SS-EARN-IDX) TO SS-Top35-Earnings.            
042100     IF SS-Top35-Count = 1                                                
042200         MOVE EARN-TAB-ADJUSTED (SS-EARN-IDX) TO SS-Top35-Minimum         
042300     ELSE                                                                 
042400         IF EARN-TAB-ADJUSTED (SS-EARN-IDX) < SS-Top35-Minimum            
042500             MOVE EARN-TAB-ADJUSTED (SS-EARN-IDX)                         
042600                 TO SS-Top35-Minimum                                      
042700         END-IF                                                           
042800     END-IF.                                                              
042900 AA071-EXIT.                                                              
043000     EXIT.                                                                
043100 AA073-TEST-ONE-CANDIDATE.                                                
043200     IF EARN-NOT-SELECTED (SS-EARN-IDX)                                   
043300         AND EARN-TAB-ADJUSTED (SS-EARN-IDX) > SS-Top35-Best-Value        
043400         MOVE EARN-TAB-ADJUSTED (SS-EARN-IDX)                             
043500             TO SS-Top35-Best-Value                                       
043600         SET SS-Top35-Best-Idx TO SS-EARN-IDX                             
043700     END-IF.                                                              
043800 AA073-EXIT.                                                              
043900     EXIT.                                                                
044000 AA072-COMPUTE-AIME.                                                      
044100     COMPUTE SS-Discarded-Adjusted =                                      
044200         SS-Total-Adjusted - SS-Top35-Earnings.                           
044300     COMPUTE SS-Aime ROUNDED =                                            
044400         SS-Top35-Earnings / SS-PR1-Months-Divisor.                       
044500 AA072-COMPUTE-AIME-EXIT.                                                 
044600     EXIT.                                                                
044700*                                                                         
044800*----------------------------------------------------------------*        
044900*  AA080  BEND POINTS - ROUNDED TO THE NEAREST WHOLE DOLLAR.     *        
045000*----------------------------------------------------------------*        
045100 AA080-COMPUTE-BEND-POINTS.                                               
045200     COMPUTE SS-Round-Src =                                               
045300         SS-PR1-First-Bend-Mult * SS-Last-Nawi-Wage                       
045400             / SS-PR1-Bend-Base-NAWI.                                     
045500     PERFORM ZZ074-ROUND-NEAREST-DOLLAR    THRU ZZ074-EXIT.               
045600     MOVE 1 TO BND-Point-No (1).                                          
045700     MOVE SS-Round-Result TO BND-Point-Amt (1).                           
045800     MOVE "FIRST BEND POINT        " TO BND-Point-Desc (1).               
045900     COMPUTE SS-Round-Src =                                               
046000         SS-PR1-Second-Bend-Mult * SS-Last-Nawi-Wage                      
046100             / SS-PR1-Bend-Base-NAWI.                                     
046200     PERFORM ZZ074-ROUND-NEAREST-DOLLAR    THRU ZZ074-EXIT.               
046300     MOVE 2 TO BND-Point-No (2).                                          
046400     MOVE SS-Round-Result TO BND-Point-Amt (2).                           
046500     MOVE "SECOND BEND POINT       " TO BND-Point-Desc (2).               
046600 AA080-EXIT.                                                              
046700     EXIT.                                                                
046800*                                                                         
046900*----------------------------------------------------------------*        
047000*  AA090  PIA - THREE-SEGMENT BEND-POINT FORMULA, THEN FLOOR TO  *        
047100*         THE NEAREST DIME.  REDUCED BENEFIT IS 70% OF PIA,      *        
047200*         ALSO FLOORED TO THE DIME.                              *        
047300*----------------------------------------------------------------*        
047400 AA090-COMPUTE-PIA.                                                       
047500     IF SS-Aime NOT > BND-Point-Amt (1)                                   
047600         COMPUTE SS-Dime-Src ROUNDED =                                    
047700             SS-PR1-First-Bend-Pct * SS-Aime                              
047800     ELSE                                                                 
047900         IF SS-Aime NOT > BND-Point-Amt (2)                               
048000             COMPUTE SS-Dime-Src ROUNDED =                                
048100                 SS-PR1-First-Bend-Pct * BND-Point-Amt (1)                
048200                 + SS-PR1-Mid-Bend-Pct                                    
048300                     * (SS-Aime - BND-Point-Amt (1))                      
048400         ELSE                                                             
048500             COMPUTE SS-Dime-Src ROUNDED =                                
048600                 SS-PR1-First-Bend-Pct * BND-Point-Amt (1)                
048700                 + SS-PR1-Mid-Bend-Pct                                    
048800                     * (BND-Point-Amt (2) - BND-Point-Amt (1))            
048900                 + SS-PR1-Top-Bend-Pct                                    
049000                     * (SS-Aime - BND-Point-Amt (2))                      
049100         END-IF                                                           
049200     END-IF.                                                              
049300     PERFORM ZZ076-FLOOR-TO-DIME           THRU ZZ076-EXIT.               
049400     MOVE SS-Dime-Result TO SS-Pia.                                       
049500     COMPUTE SS-Dime-Src ROUNDED = SS-PR1-Reduced-Pct * SS-Pia.           
049600     PERFORM ZZ076-FLOOR-TO-DIME           THRU ZZ076-EXIT.               
049700     MOVE SS-Dime-Result TO SS-Reduced-Benefit.                           
049800     COMPUTE SS-Annual-Normal  = SS-Pia * 12.                             
049900     COMPUTE SS-Annual-Reduced = SS-Reduced-Benefit * 12.                 
050000 AA090-EXIT.                                                              
050100     EXIT.                                                                
050200*                                                                         
050300*----------------------------------------------------------------*        
050400*  AA095  THREE DELAYED-RETIREMENT INCREASED BENEFITS.  8%       *        
050500*         COMPOUNDS EACH YEAR ON THE UN-TRUNCATED RUNNING ANNUAL *        
050600*         FIGURE; ONLY THE REPORTED MONTHLY/ANNUAL FIGURES ARE   *        
050700*         FLOORED TO THE DIME.                                   *        
050800*----------------------------------------------------------------*        
050900 AA095-COMPUTE-DELAYED.                                                   
051000     IF SS-Incr-Idx = 1                                                   
051100         COMPUTE SS-Running-Annual-B = SS-Pia * 12                        
051200     END-IF.                                                              
051300     COMPUTE SS-Running-Annual-B ROUNDED =                                
051400         SS-Running-Annual-B * SS-PR1-Delay-Pct.                          
051500     COMPUTE SS-Dime-Src ROUNDED = SS-Running-Annual-B / 12.              
051600     PERFORM ZZ076-FLOOR-TO-DIME           THRU ZZ076-EXIT.               
051700     MOVE SS-Dime-Result TO SS-Increased-Benefit (SS-Incr-Idx).           
051800     COMPUTE SS-Annual-Increased (SS-Incr-Idx) =                          
051900         SS-Increased-Benefit (SS-Incr-Idx) * 12.                         
052000 AA095-EXIT.                                                              
052100     EXIT.                                                                
052200*                                                                         
052300*----------------------------------------------------------------*        
052400*  AA100  S&P AVERAGES - ALL-YEARS AND EARNINGS-YEARS FIGURES.   *        
052500*         RULE: THE FIRST EARNINGS YEAR ITSELF IS EXCLUDED FROM  *        
052600*         THE EARN-AVG SUM (STRICT LOWER BOUND) BUT THE DIVISOR  *        
052700*         IS STILL THE FULL EARNINGS-YEAR COUNT.                 *        
052800*----------------------------------------------------------------*        
052900 AA100-COMPUTE-SNP-AVERAGES.                                              
053000     MOVE ZERO TO SS-All-Sum.                                             
053100     PERFORM AA101-SUM-ONE-ALL-YEAR        THRU AA101-EXIT                
053200         VARYING SS-SNP-IDX FROM 1 BY 1                                   
053300             UNTIL SS-SNP-IDX > SS-PR1-Snp-Table-Size.                    
053400     COMPUTE SS-All-Avg ROUNDED =                                         
053500         SS-All-Sum / SS-PR1-Snp-Table-Size.                              
053600     MOVE ZERO TO SS-Earn-Sum.                                            
053700     PERFORM AA102-SUM-ONE-EARN-YEAR       THRU AA102-EXIT                
053800         VARYING SS-SNP-IDX FROM 1 BY 1                                   
053900             UNTIL SS-SNP-IDX > SS-PR1-Snp-Table-Size.                    
054000     MOVE SS-EARN-YEAR-COUNT TO SS-Earn-Sum-Count.                        
054100     COMPUTE SS-Earn-Avg ROUNDED =                                        
054200         SS-Earn-Sum / SS-Earn-Sum-Count.                                 
054300 AA100-EXIT.                                                              
054400     EXIT.                                                                
054500 AA101-SUM-ONE-ALL-YEAR.                                                  
054600     PERFORM ZZ100-EXTRACT-SNP-PCT         THRU ZZ100-EXIT.               
054700     ADD SS-Yr-Pct-Change TO SS-All-Sum.                                  
054800 AA101-EXIT.                                                              
054900     EXIT.                                                                
055000 AA102-SUM-ONE-EARN-YEAR.                                                 
055100     IF SNP-YEAR (SS-SNP-IDX) > SS-MIN-EARN-YEAR                          
055200         AND SNP-YEAR (SS-SNP-IDX) NOT > SS-MAX-EARN-YEAR                 
055300         PERFORM ZZ100-EXTRACT-SNP-PCT     THRU ZZ100-EXIT                
055400         ADD SS-Yr-Pct-Change TO SS-Earn-Sum                              
055500     END-IF.                                                              
055600 AA102-EXIT.                                                              
055700     EXIT.                                                                
055800*                                                                         
055900*----------------------------------------------------------------*        
056000*  AA110  SIMULATE INVESTING THE EMPLOYEE-SIDE OASDI TAX IN THE  *        
056100*         S&P 500, YEAR BY YEAR IN ASCENDING EARNINGS-YEAR ORDER.*        
056200*----------------------------------------------------------------*        
056300 AA110-SIMULATE-INVESTMENT.                                               
056400     IF SS-EARN-IDX = 1                                                   
056500         MOVE ZERO TO SS-Invested SS-Total-Value                          
056600     END-IF.                                                              
056700     PERFORM AA112-LOOKUP-OASDI-RATE       THRU AA112-EXIT.               
056800     COMPUTE SS-Yr-Tax ROUNDED =                                          
056900         EARN-TAB-AMOUNT (SS-EARN-IDX) * SS-Yr-Oasdi-Rate / 100.          
057000     ADD SS-Yr-Tax TO SS-Invested.                                        
057100     PERFORM AA113-LOOKUP-SNP-PCT          THRU AA113-EXIT.               
057200     COMPUTE SS-Total-Value ROUNDED =                                     
057300         (SS-Total-Value * (100 + SS-Yr-Pct-Change)) / 100.               
057400     ADD SS-Yr-Tax TO SS-Total-Value.                                     
057500 AA110-EXIT.                                                              
057600     EXIT.                                                                
057700 AA112-LOOKUP-OASDI-RATE.                                                 
057800     IF EARN-TAB-YEAR (SS-EARN-IDX) < SS-PR1-Oasdi-Base-Year              
057900         MOVE ZERO TO SS-Yr-Oasdi-Rate                                    
058000     ELSE                                                                 
058100         IF EARN-TAB-YEAR (SS-EARN-IDX) > SS-PR1-Oasdi-Last-Year          
058200             MOVE SS-PR1-Oasdi-Last-Rate TO SS-Yr-Oasdi-Rate              
058300         ELSE                                                             
058400             COMPUTE WS-Sub =                                             
058500                 EARN-TAB-YEAR (SS-EARN-IDX)                              
058600                     - SS-PR1-Oasdi-Base-Year + 1                         
058700             SET SS-OASDI-YR-IDX TO WS-Sub                                
058800             MOVE OASDI-YR-RATE (SS-OASDI-YR-IDX)                         
058900                 TO SS-Yr-Oasdi-Rate                                      
059000         END-IF                                                           
059100     END-IF.                                                              
059200 AA112-EXIT.                                                              
059300     EXIT.                                                                
059400 AA113-LOOKUP-SNP-PCT.                                                    
059500     MOVE ZERO TO SS-Yr-Pct-Change.                                       
059600     IF EARN-TAB-YEAR (SS-EARN-IDX) NOT < SS-First-Snp-Year               
059700         AND EARN-TAB-YEAR (SS-EARN-IDX) NOT > SS-Last-Snp-Year           
059800         COMPUTE WS-Sub =                                                 
059900             EARN-TAB-YEAR (SS-EARN-IDX) - SS-First-Snp-Year + 1          
060000         SET SS-SNP-IDX TO WS-Sub                                         
060100         PERFORM ZZ100-EXTRACT-SNP-PCT     THRU ZZ100-EXIT                
060200     END-IF.                                                              
060300 AA113-EXIT.                                                              
060400     EXIT.                                                                
060500*                                                                         
060600*----------------------------------------------------------------*        
060700*  ZZ100  CONVERT ONE S&P TABLE ENTRY'S SEPARATE SIGN BYTE AND   *        
060800*         UNSIGNED DIGITS INTO A SIGNED WORKING FIGURE.          *        
060900*----------------------------------------------------------------*        
061000 ZZ100-EXTRACT-SNP-PCT.                                                   
061100     IF SNP-PCT-SIGN (SS-SNP-IDX) = "-"                                   
061200         COMPUTE SS-Yr-Pct-Change =                                       
061300             ZERO - SNP-PCT-DIGITS (SS-SNP-IDX)                           
061400     ELSE                                                                 
061500         MOVE SNP-PCT-DIGITS (SS-SNP-IDX) TO SS-Yr-Pct-Change             
061600     END-IF.                                                              
061700 ZZ100-EXIT.                                                              
061800     EXIT.                                                                
061900*                                                                         
062000*----------------------------------------------------------------*        
062100*  AA120  PROJECT 5/10-YEAR FUTURE VALUES AT LOW-RATE AND AVG-   *        
062200*         RATE, THEN THE ANNUITISED PAYOUT AT EACH OF THE FOUR   *        
062300*         WITHDRAWAL RATES FOR EACH OF THE FIVE VALUES.          *        
062400*----------------------------------------------------------------*        
062500 AA120-PROJECT-FUTURE-VALUES.                                             
062600     IF SS-All-Avg < SS-Earn-Avg                                          
062700         COMPUTE SS-Low-Rate ROUNDED = SS-All-Avg / 2                     
062800     ELSE                                                                 
062900         COMPUTE SS-Low-Rate ROUNDED = SS-Earn-Avg / 2                    
063000     END-IF.                                                              
063100     IF SS-All-Avg > SS-Earn-Avg                                          
063200         MOVE SS-All-Avg TO SS-Avg-Rate                                   
063300     ELSE                                                                 
063400         MOVE SS-Earn-Avg TO SS-Avg-Rate                                  
063500     END-IF.                                                              
063600     PERFORM AA121-FUTURE-VALUE            THRU AA121-EXIT                
063700         VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 5.                     
063800     MOVE SS-Total-Value    TO SS-Payout-Value (1).                       
063900     MOVE SS-5yr-Value-Low  TO SS-Payout-Value (2).                       
064000     MOVE SS-10yr-Value-Low TO SS-Payout-Value (3).                       
064100     MOVE SS-5yr-Value-Avg  TO SS-Payout-Value (4).                       
064200     MOVE SS-10yr-Value-Avg TO SS-Payout-Value (5).                       
064300     PERFORM AA122-ANNUITISE-ONE-VALUE     THRU AA123-EXIT                
064400         VARYING SS-Pay-V-Idx FROM 1 BY 1 UNTIL SS-Pay-V-Idx > 5.         
064500 AA120-EXIT.                                                              
064600     EXIT.                                                                
064700 AA121-FUTURE-VALUE.                                                      
064800     EVALUATE WS-Sub                                                      
064900         WHEN 1                                                           
065000             COMPUTE SS-5yr-Value-Low ROUNDED =                           
065100                 ((100 + SS-Low-Rate) / 100) ** 5 * SS-Total-Value        
065200         WHEN 2                                                           
065300             COMPUTE SS-10yr-Value-Low ROUNDED =                          
065400                 ((100 + SS-Low-Rate) / 100) ** 5                         
065500                     * SS-5yr-Value-Low                                   
065600         WHEN 3                                                           
065700             COMPUTE SS-5yr-Value-Avg ROUNDED =                           
065800                 ((100 + SS-Avg-Rate) / 100) ** 5 * SS-Total-Value        
065900         WHEN 4                                                           
066000             COMPUTE SS-10yr-Value-Avg ROUNDED =                          
066100                 ((100 + SS-Avg-Rate) / 100) ** 5                         
066200                     * SS-5yr-Value-Avg                                   
066300         WHEN OTHER                                                       
066400             CONTINUE                                                     
066500     END-EVALUATE.                                                        
066600 AA121-EXIT.                                                              
066700     EXIT.                                                                
066800 AA122-ANNUITISE-ONE-VALUE.                                               
066900     PERFORM AA123-ANNUITISE-ONE-RATE      THRU AA123-EXIT                
067000         VARYING SS-Pay-R-Idx FROM 1 BY 1 UNTIL SS-Pay-R-Idx > 4.         
067100 AA122-EXIT.                                                              
067200     EXIT.                                                                
067300 AA123-ANNUITISE-ONE-RATE.                                                
067400     COMPUTE SS-Round-Src ROUNDED =                                       
067500         SS-Annuity-Rate (SS-Pay-R-Idx)                                   
067600             * SS-Payout-Value (SS-Pay-V-Idx) / 100.                      
067700     PERFORM ZZ074-ROUND-NEAREST-DOLLAR    THRU ZZ074-EXIT.               
067800     MOVE SS-Round-Result                                                 
067900         TO SS-Payout-Amt (SS-Pay-V-Idx, SS-Pay-R-Idx).                   
068000 AA123-EXIT.                                                              
068100     EXIT.                                                                
068200*                                                                         
068300*----------------------------------------------------------------*        
068400*  ZZ074  ROUND A COMP-3 WORK FIGURE TO THE NEAREST WHOLE DOLLAR,*        
068500*         HALF AWAY FROM ZERO - RELIES ON THE TARGET FIELD       *        
068600*         HAVING NO DECIMAL PLACES SO COMPUTE ... ROUNDED DOES   *        
068700*         ALL THE WORK.                                          *        
068800*----------------------------------------------------------------*        
068900 ZZ074-ROUND-NEAREST-DOLLAR.                                              
069000     COMPUTE SS-Round-Result ROUNDED = SS-Round-Src.                      
069100 ZZ074-EXIT.                                                              
069200     EXIT.                                                                
069300*                                                                         
069400*----------------------------------------------------------------*        
069500*  ZZ076  FLOOR A COMP-3 WORK FIGURE TO THE NEAREST DIME - TRUNC *        
069600*         TO ONE DECIMAL PLACE FIRST (COMPUTE WITH NO ROUNDED    *        
069700*         TRUNCATES TOWARDS ZERO), THEN MOVE INTO THE 2-DECIMAL  *        
069800*         RESULT FIELD SO COBOL PADS THE SPARE CENT DIGIT WITH   *        
069900*         A ZERO.                                                *        
070000*----------------------------------------------------------------*        
070100 ZZ076-FLOOR-TO-DIME.                                                     
070200     COMPUTE SS-Dime-Tenths = SS-Dime-Src.                                
070300     MOVE SS-Dime-Tenths TO SS-Dime-Result.                               
070400 ZZ076-EXIT.                                                              
070500     EXIT.                                                                
070600*                                                                         
070700*----------------------------------------------------------------*        
070800*  AA130  PRINT REPORT - SINGLE PASS, LINE ORDER PER THE AGREED  *        
070900*         LAYOUT.  EACH LINE IS BUILT INTO SS-Report-Work-Line   *        
071000*         (CAPTION + VALUE, 80 BYTES) AND WRITTEN FROM THERE.    *        
071100*----------------------------------------------------------------*        
071200 AA130-PRINT-REPORT.                                                      
071300     PERFORM ZZ139-BUILD-ZERO-YEAR-LIST    THRU ZZ139-EXIT.               
071400     PERFORM ZZ130-LINE-COUNTS-AND-YEARS   THRU ZZ130-EXIT.               
071500     PERFORM ZZ131-LINE-EARNINGS-TOTALS    THRU ZZ131-EXIT.               
071600     PERFORM ZZ132-LINE-TOP35-AND-AIME     THRU ZZ132-EXIT.               
071700     PERFORM ZZ133-LINE-BEND-POINTS        THRU ZZ133-EXIT.               
071800     PERFORM ZZ134-LINE-REDUCED-NORMAL     THRU ZZ134-EXIT.               
071900     MOVE SS-Annual-Reduced TO SS-Pct-Base-Annual.                        
072000     MOVE SS-Annual-Normal  TO SS-Pct-Compare-Annual.                     
072100     PERFORM ZZ080-COMPUTE-PCT-INCREASE    THRU ZZ080-EXIT.               
072200     PERFORM ZZ135-LINE-INCREASE-OVER-RED  THRU ZZ135-EXIT.               
072300     MOVE SS-Annual-Reduced      TO SS-Recovery-Base-Annual.              
072400     MOVE SS-Annual-Normal       TO SS-Recovery-Compare-Ann.              
072500     MOVE SS-PR1-Claim-Age       TO SS-Recovery-Base-Age.                 
072600     COMPUTE SS-Recovery-Target-Age =                                     
072700         SS-PR1-Full-Delay-Age - SS-PR1-Delay-Years.                      
072800     PERFORM AA140-COMPUTE-RECOVERY        THRU AA140-EXIT.               
072900     PERFORM ZZ136-LINE-RECOVERY-BLOCK     THRU ZZ136-EXIT.               
073000     PERFORM ZZ137-LINE-DELAY-YEAR         THRU ZZ137-EXIT                
073100         VARYING SS-Incr-Idx FROM 1 BY 1 UNTIL SS-Incr-Idx > 3.           
073200     MOVE SS-Annual-Reduced          TO SS-Recovery-Base-Annual.          
073300     SET SS-Annl-Idx TO 3.                                                
073400     MOVE SS-Annual-Increased (SS-Annl-Idx)                               
073500         TO SS-Recovery-Compare-Ann.                                      
073600     MOVE SS-PR1-Claim-Age           TO SS-Recovery-Base-Age.             
073700     MOVE SS-PR1-Full-Delay-Age      TO SS-Recovery-Target-Age.           
073800     PERFORM AA140-COMPUTE-RECOVERY        THRU AA140-EXIT.               
073900     PERFORM ZZ136-LINE-RECOVERY-BLOCK     THRU ZZ136-EXIT.               
074000     COMPUTE SS-Recovery-Base-Age =                                       
074100         SS-PR1-Full-Delay-Age - SS-PR1-Delay-Years.                      
074200     MOVE SS-Annual-Normal           TO SS-Recovery-Base-Annual.          
074300     MOVE SS-PR1-Full-Delay-Age      TO SS-Recovery-Target-Age.           
074400     PERFORM AA140-COMPUTE-RECOVERY        THRU AA140-EXIT.               
074500     PERFORM ZZ138-LINE-RECOVERY-NORMAL    THRU ZZ138-EXIT.               
074600     PERFORM ZZ140-LINE-SNP-RESULTS        THRU ZZ140-EXIT.               
074700 AA130-EXIT.                                                              
074800     EXIT.                                                                
074900*                                                                         
075000*----------------------------------------------------------------*        
075100*  AA140  GENERIC DELAY-RECOVERY (BREAK-EVEN) CALCULATION.       *        
075200*         CALLER SETS SS-Recovery-Base-Annual/Compare-Ann AND    *        
075300*         SS-Recovery-Base-Age/Target-Age BEFORE PERFORMING.     *        
075400*----------------------------------------------------------------*        
075500 AA140-COMPUTE-RECOVERY.                                                  
075600     COMPUTE SS-Opportunity-Cost =                                        
075700         (SS-Recovery-Target-Age - SS-Recovery-Base-Age)                  
075800             * SS-Recovery-Base-Annual.                                   
075900     COMPUTE SS-Recovery-Yrs-Precise ROUNDED =                            
076000         SS-Opportunity-Cost                                              
076100             / (SS-Recovery-Compare-Ann                                   
076200                 - SS-Recovery-Base-Annual).                              
076300     COMPUTE SS-Recovery-Years ROUNDED = SS-Recovery-Yrs-Precise.         
076400     COMPUTE SS-Recovery-Whole-Yrs = SS-Recovery-Yrs-Precise.             
076500     COMPUTE SS-Recovery-Frac =                                           
076600         SS-Recovery-Yrs-Precise - SS-Recovery-Whole-Yrs.                 
076700     COMPUTE SS-Recovery-Months = 12 * SS-Recovery-Frac.                  
076800     IF (12 * SS-Recovery-Frac) > SS-Recovery-Months                      
076900         ADD 1 TO SS-Recovery-Months                                      
077000     END-IF.                                                              
077100     COMPUTE SS-Recovery-Result-Age =                                     
077200         SS-Recovery-Target-Age + SS-Recovery-Whole-Yrs.                  
077300 AA140-EXIT.                                                              
077400     EXIT.                                                                
077500*                                                                         
077600*----------------------------------------------------------------*        
077700*  ZZ080  GENERIC "INCREASE OVER" PERCENTAGE - 100 x (COMPARE /  *        
077800*         BASE - 1), ONE DECIMAL.                                *        
077900*----------------------------------------------------------------*        
078000 ZZ080-COMPUTE-PCT-INCREASE.                                              
078100     COMPUTE SS-Pct-Increase ROUNDED =                                    
078200         100 * (SS-Pct-Compare-Annual / SS-Pct-Base-Annual - 1).          
078300 ZZ080-EXIT.                                                              
078400     EXIT.                                                                
078500*                                                                         
078600*----------------------------------------------------------------*        
078700*  ZZ139  BUILD THE COMMA-SEPARATED ZERO-EARNINGS-YEAR LIST.     *        
078800*----------------------------------------------------------------*        
078900 ZZ139-BUILD-ZERO-YEAR-LIST.                                              
079000     MOVE SPACES TO SS-Zero-Year-List.                                    
079100     MOVE 1 TO SS-Zero-List-Ptr.                                          
079200     IF SS-ZERO-YEAR-COUNT > ZERO                                         
079300         PERFORM ZZ139A-ADD-ONE-YEAR       THRU ZZ139A-EXIT               
079400             VARYING SS-Zero-Idx FROM 1 BY 1                              
079500                 UNTIL SS-Zero-Idx > SS-ZERO-YEAR-COUNT                   
079600     END-IF.                                                              
079700 ZZ139-EXIT.                                                              
079800     EXIT.                                                                
079900 ZZ139A-ADD-ONE-YEAR.                                                     
080000     MOVE SS-Zero-Year-Entry (SS-Zero-Idx) TO SS-RE-Year.                 
080100     STRING SS-RE-Year DELIMITED BY SIZE                                  
080200         INTO SS-Zero-Year-List                                           
080300         WITH POINTER SS-Zero-List-Ptr                                    
080400     END-STRING.                                                          
080500     IF SS-Zero-Idx < SS-ZERO-YEAR-COUNT                                  
080600         STRING ", " DELIMITED BY SIZE                                    
080700             INTO SS-Zero-Year-List                                       
080800             WITH POINTER SS-Zero-List-Ptr                                
080900         END-STRING                                                       
081000     END-IF.                                                              
081100 ZZ139A-EXIT.                                                             
081200     EXIT.                                                                
081300*                                                                         
081400*----------------------------------------------------------------*        
081500*  ZZ130-ZZ140  REPORT LINE BUILDERS - ONE PARAGRAPH PER GROUP OF*        
081600*         LINES, EACH ENDING IN A WRITE.                         *        
081700*----------------------------------------------------------------*        
081800 ZZ130-LINE-COUNTS-AND-YEARS.                                             
081900     MOVE "Earnings record years analyzed ____________"                   
082000                                  TO SS-RWL-Caption.                      
082100     MOVE SS-EARN-YEAR-COUNT TO SS-RE-Count.                              
082200     MOVE SPACES TO SS-RWL-Value.                                         
082300     MOVE SS-RE-Count TO SS-RWL-Value.                                    
082400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
082500     MOVE "First Earnings Year analyzed ______________"                   
082600                                  TO SS-RWL-Caption.                      
082700     MOVE SPACES TO SS-RWL-Value.                                         
082800     MOVE SS-MIN-EARN-YEAR TO SS-RWL-Value (1:4).                         
082900     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
083000     MOVE "Last Earnings Year analyzed _______________"                   
083100                                  TO SS-RWL-Caption.                      
083200     MOVE SPACES TO SS-RWL-Value.                                         
083300     MOVE SS-MAX-EARN-YEAR TO SS-RWL-Value (1:4).                         
083400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
083500     MOVE "Earning Years with 0 Earnings _____________"                   
083600                                  TO SS-RWL-Caption.                      
083700     MOVE SPACES TO SS-RWL-Value.                                         
083800     MOVE SS-Zero-Year-List TO SS-RWL-Value.                              
083900     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
084000 ZZ130-EXIT.                                                              
084100     EXIT.                                                                
084200 ZZ131-LINE-EARNINGS-TOTALS.                                              
084300     MOVE "Total Actual Earnings in all Years ________"                   
084400                                  TO SS-RWL-Caption.                      
084500     MOVE SS-Total-Actual TO SS-RE-Amount.                                
084600     MOVE SPACES TO SS-RWL-Value.                                         
084700     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
084800     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
084900     MOVE "Total Adjusted Earnings in all Years ______"                   
085000                                  TO SS-RWL-Caption.                      
085100     MOVE SS-Total-Adjusted TO SS-RE-Amount.                              
085200     MOVE SPACES TO SS-RWL-Value.                                         
085300     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
085400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
085500     MOVE "Discarded Adjusted Earnings _______________"                   
085600                                  TO SS-RWL-Caption.                      
085700     MOVE SS-Discarded-Adjusted TO SS-RE-Amount.                          
085800     MOVE SPACES TO SS-RWL-Value.                                         
085900     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
086000     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
086100 ZZ131-EXIT.                                                              
086200     EXIT.                                                                
086300 ZZ132-LINE-TOP35-AND-AIME.                                               
086400     MOVE "Top 35 Included Minimum Annual Income _____"                   
086500                                  TO SS-RWL-Caption.                      
086600     MOVE SS-Top35-Minimum TO SS-RE-Amount.                               
086700     MOVE SPACES TO SS-RWL-Value.                                         
086800     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
086900     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
087000     MOVE "Top 35 Years of Adjusted Earnings _________"                   
087100                                  TO SS-RWL-Caption.                      
087200     MOVE SS-Top35-Earnings TO SS-RE-Amount.                              
087300     MOVE SPACES TO SS-RWL-Value.                                         
087400     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
087500     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
087600     MOVE "Average Indexed Monthly Earnings (AIME) ___"                   
087700                                  TO SS-RWL-Caption.                      
087800     MOVE SS-Aime TO SS-RE-Amount.                                        
087900     MOVE SPACES TO SS-RWL-Value.                                         
088000     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
088100     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
088200 ZZ132-EXIT.                                                              
088300     EXIT.                                                                
088400 ZZ133-LINE-BEND-POINTS.                                                  
088500     MOVE "First Bend Point __________________________"                   
088600                                  TO SS-RWL-Caption.                      
088700     MOVE BND-Point-Amt (1) TO SS-RE-Amount.                              
088800     MOVE SPACES TO SS-RWL-Value.                                         
088900     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
089000     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
089100     MOVE "Second Bend Point _________________________"                   
089200                                  TO SS-RWL-Caption.                      
089300     MOVE BND-Point-Amt (2) TO SS-RE-Amount.                              
089400     MOVE SPACES TO SS-RWL-Value.                                         
089500     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
089600     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
089700 ZZ133-EXIT.                                                              
089800     EXIT.                                                                
089900 ZZ134-LINE-REDUCED-NORMAL.                                               
090000     MOVE "Reduced (70%) Monthly Benefit (age 62) ____"                   
090100                                  TO SS-RWL-Caption.                      
090200     MOVE SS-Reduced-Benefit TO SS-RE-Amount.                             
090300     MOVE SPACES TO SS-RWL-Value.                                         
090400     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
090500     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
090600     MOVE "Reduced (70%) Annual Benefit ______________"                   
090700                                  TO SS-RWL-Caption.                      
090800     MOVE SS-Annual-Reduced TO SS-RE-Amount.                              
090900     MOVE SPACES TO SS-RWL-Value.                                         
091000     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
091100     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
091200     MOVE "Normal Monthly Benefit (age 67) ___________"                   
091300                                  TO SS-RWL-Caption.                      
091400     MOVE SS-Pia TO SS-RE-Amount.                                         
091500     MOVE SPACES TO SS-RWL-Value.                                         
091600     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
091700     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
091800     MOVE "Normal Annual Benefit _____________________"                   
091900                                  TO SS-RWL-Caption.                      
092000     MOVE SS-Annual-Normal TO SS-RE-Amount.                               
092100     MOVE SPACES TO SS-RWL-Value.                                         
092200     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
092300     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
092400 ZZ134-EXIT.                                                              
092500     EXIT.                                                                
092600 ZZ135-LINE-INCREASE-OVER-RED.                                            
092700     MOVE "Increase over ReducedBenefit ______________"                   
092800                                  TO SS-RWL-Caption.                      
092900     MOVE SS-Pct-Increase TO SS-RE-Percent.                               
093000     MOVE SPACES TO SS-RWL-Value.                                         
093100     STRING SS-RE-Percent DELIMITED BY SIZE                               
093200         "%" DELIMITED BY SIZE                                            
093300         INTO SS-RWL-Value                                                
093400     END-STRING.                                                          
093500     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
093600 ZZ135-EXIT.                                                              
093700     EXIT.                                                                
093800 ZZ136-LINE-RECOVERY-BLOCK.                                               
093900     MOVE "Delay Opportunity Cost from ReducedBenefit"                    
094000                                  TO SS-RWL-Caption.                      
094100     MOVE SS-Opportunity-Cost TO SS-RE-Amount.                            
094200     MOVE SPACES TO SS-RWL-Value.                                         
094300     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
094400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
094500     MOVE "  Recovered after ___ years, age __ +__ months"                
094600                                  TO SS-RWL-Caption.                      
094700     MOVE SS-Recovery-Years  TO SS-RE-Years-Dec.                          
094800     MOVE SS-Recovery-Result-Age TO SS-RE-Age.                            
094900     MOVE SS-Recovery-Months TO SS-RE-Months.                             
095000     MOVE SPACES TO SS-RWL-Value.                                         
095100     STRING SS-RE-Years-Dec DELIMITED BY SIZE                             
095200         " yrs age " DELIMITED BY SIZE                                    
095300         SS-RE-Age    DELIMITED BY SIZE                                   
095400         " +"         DELIMITED BY SIZE                                   
095500         SS-RE-Months DELIMITED BY SIZE                                   
095600         " mo"        DELIMITED BY SIZE                                   
095700         INTO SS-RWL-Value                                                
095800     END-STRING.                                                          
095900     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
096000 ZZ136-EXIT.                                                              
096100     EXIT.                                                                
096200 ZZ137-LINE-DELAY-YEAR.                                                   
096300     MOVE "Delaying until FRA+_ (age __):"                                
096400                                  TO SS-RWL-Caption.                      
096500     SET WS-Digit TO SS-Incr-Idx.                                         
096600     COMPUTE WS-Sub =                                                     
096700         SS-PR1-Full-Delay-Age - SS-PR1-Delay-Years + WS-Digit.           
096800     MOVE WS-Digit TO SS-RWL-Caption (20:1).                              
096900     MOVE WS-Sub      TO SS-RE-Age.                                       
097000     MOVE SPACES TO SS-RWL-Value.                                         
097100     MOVE SS-RE-Age TO SS-RWL-Value.                                      
097200     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
097300     MOVE "  Increased Monthly Benefit _______________"                   
097400                                  TO SS-RWL-Caption.                      
097500     MOVE SS-Increased-Benefit (SS-Incr-Idx) TO SS-RE-Amount.             
097600     MOVE SPACES TO SS-RWL-Value.                                         
097700     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
097800     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
097900     MOVE "  Increased Annual Benefit ________________"                   
098000                                  TO SS-RWL-Caption.                      
098100     MOVE SS-Annual-Increased (SS-Incr-Idx) TO SS-RE-Amount.              
098200     MOVE SPACES TO SS-RWL-Value.                                         
098300     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
098400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
098500     MOVE SS-Annual-Reduced TO SS-Pct-Base-Annual.                        
098600     MOVE SS-Annual-Increased (SS-Incr-Idx)                               
098700         TO SS-Pct-Compare-Annual.                                        
098800     PERFORM ZZ080-COMPUTE-PCT-INCREASE    THRU ZZ080-EXIT.               
098900     MOVE "  Increase over ReducedBenefit ____________"                   
099000                                  TO SS-RWL-Caption.                      
099100     MOVE SS-Pct-Increase TO SS-RE-Percent.                               
099200     MOVE SPACES TO SS-RWL-Value.                                         
099300     STRING SS-RE-Percent DELIMITED BY SIZE                               
099400         "%" DELIMITED BY SIZE                                            
099500         INTO SS-RWL-Value                                                
099600     END-STRING.                                                          
099700     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
099800     MOVE SS-Annual-Normal TO SS-Pct-Base-Annual.                         
099900     MOVE SS-Annual-Increased (SS-Incr-Idx)                               
100000         TO SS-Pct-Compare-Annual.                                        
100100     PERFORM ZZ080-COMPUTE-PCT-INCREASE    THRU ZZ080-EXIT.               
100200     MOVE "  Increase over NormalBenefit _____________"                   
100300                                  TO SS-RWL-Caption.                      
100400     MOVE SS-Pct-Increase TO SS-RE-Percent.                               
100500     MOVE SPACES TO SS-RWL-Value.                                         
100600     STRING SS-RE-Percent DELIMITED BY SIZE                               
100700         "%" DELIMITED BY SIZE                                            
100800         INTO SS-RWL-Value                                                
100900     END-STRING.                                                          
101000     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
101100 ZZ137-EXIT.                                                              
101200     EXIT.                                                                
101300 ZZ138-LINE-RECOVERY-NORMAL.                                              
101400     MOVE "Delay Opportunity Cost from NormalBenefit _"                   
101500                                  TO SS-RWL-Caption.                      
101600     MOVE SS-Opportunity-Cost TO SS-RE-Amount.                            
101700     MOVE SPACES TO SS-RWL-Value.                                         
101800     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
101900     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
102000     MOVE "  Recovered after ___ years, age __ +__ months"                
102100                                  TO SS-RWL-Caption.                      
102200     MOVE SS-Recovery-Years  TO SS-RE-Years-Dec.                          
102300     MOVE SS-Recovery-Result-Age TO SS-RE-Age.                            
102400     MOVE SS-Recovery-Months TO SS-RE-Months.                             
102500     MOVE SPACES TO SS-RWL-Value.                                         
102600     STRING SS-RE-Years-Dec DELIMITED BY SIZE                             
102700         " yrs age " DELIMITED BY SIZE                                    
102800         SS-RE-Age    DELIMITED BY SIZE                                   
102900         " +"         DELIMITED BY SIZE                                   
103000         SS-RE-Months DELIMITED BY SIZE                                   
103100         " mo"        DELIMITED BY SIZE                                   
103200         INTO SS-RWL-Value                                                
103300     END-STRING.                                                          
103400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
103500 ZZ138-EXIT.                                                              
103600     EXIT.                                                                
103700 ZZ140-LINE-SNP-RESULTS.                                                  
103800     MOVE "SnP500LastYear: ___________________________"                   
103900                                  TO SS-RWL-Caption.                      
104000     MOVE SPACES TO SS-RWL-Value.                                         
104100     MOVE SS-Last-Snp-Year TO SS-RWL-Value (1:4).                         
104200     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
104300     MOVE "SnP500AllYears: ____________________________"                  
104400                                  TO SS-RWL-Caption.                      
104500     MOVE SS-PR1-Snp-Table-Size TO SS-RE-Count.                           
104600     MOVE SPACES TO SS-RWL-Value.                                         
104700     MOVE SS-RE-Count TO SS-RWL-Value.                                    
104800     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
104900     MOVE "SnP500AvgAll: ______________________________"                  
105000                                  TO SS-RWL-Caption.                      
105100     MOVE SS-All-Avg TO SS-RE-Percent.                                    
105200     MOVE SPACES TO SS-RWL-Value.                                         
105300     MOVE SS-RE-Percent TO SS-RWL-Value.                                  
105400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
105500     MOVE "SnP500EarnYears: ___________________________"                  
105600                                  TO SS-RWL-Caption.                      
105700     MOVE SS-EARN-YEAR-COUNT TO SS-RE-Count.                              
105800     MOVE SPACES TO SS-RWL-Value.                                         
105900     MOVE SS-RE-Count TO SS-RWL-Value.                                    
106000     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
106100     MOVE "SnP500AvgEarnYears: ________________________"                  
106200                                  TO SS-RWL-Caption.                      
106300     MOVE SS-Earn-Avg TO SS-RE-Percent.                                   
106400     MOVE SPACES TO SS-RWL-Value.                                         
106500     MOVE SS-RE-Percent TO SS-RWL-Value.                                  
106600     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
106700     MOVE "SnP500EmployeeTaxed: _______________________"                  
106800                                  TO SS-RWL-Caption.                      
106900     MOVE SS-Invested TO SS-RE-Amount.                                    
107000     MOVE SPACES TO SS-RWL-Value.                                         
107100     MOVE SS-RE-Amount TO SS-RWL-Value.                                   
107200     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
107300     MOVE "SnP500NowValue: ____________________________"                  
107400                                  TO SS-RWL-Caption.                      
107500     MOVE SS-Total-Value TO SS-RE-Big-Amount.                             
107600     MOVE SPACES TO SS-RWL-Value.                                         
107700     MOVE SS-RE-Big-Amount TO SS-RWL-Value.                               
107800     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
107900     SET SS-Pay-V-Idx TO 1.                                               
108000     PERFORM ZZ141-LINE-ANNUITIZED         THRU ZZ141-EXIT.               
108100     MOVE "SnP500LowRate: _____________________________"                  
108200                                  TO SS-RWL-Caption.                      
108300     MOVE SS-Low-Rate TO SS-RE-Percent.                                   
108400     MOVE SPACES TO SS-RWL-Value.                                         
108500     MOVE SS-RE-Percent TO SS-RWL-Value.                                  
108600     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
108700     MOVE "SnP5005yrValueLow: _________________________"                  
108800                                  TO SS-RWL-Caption.                      
108900     MOVE SS-5yr-Value-Low TO SS-RE-Big-Amount.                           
109000     MOVE SPACES TO SS-RWL-Value.                                         
109100     MOVE SS-RE-Big-Amount TO SS-RWL-Value.                               
109200     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
109300     SET SS-Pay-V-Idx TO 2.                                               
109400     PERFORM ZZ141-LINE-ANNUITIZED         THRU ZZ141-EXIT.               
109500     MOVE "SnP50010yrValueLow: ________________________"                  
109600                                  TO SS-RWL-Caption.                      
109700     MOVE SS-10yr-Value-Low TO SS-RE-Big-Amount.                          
109800     MOVE SPACES TO SS-RWL-Value.                                         
109900     MOVE SS-RE-Big-Amount TO SS-RWL-Value.                               
110000     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
110100     SET SS-Pay-V-Idx TO 3.                                               
110200     PERFORM ZZ141-LINE-ANNUITIZED         THRU ZZ141-EXIT.               
110300     MOVE "SnP500AvgRate: _____________________________"                  
110400                                  TO SS-RWL-Caption.                      
110500     MOVE SS-Avg-Rate TO SS-RE-Percent.                                   
110600     MOVE SPACES TO SS-RWL-Value.                                         
110700     MOVE SS-RE-Percent TO SS-RWL-Value.                                  
110800     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
110900     MOVE "SnP5005yrValueAvg: _________________________"                  
111000                                  TO SS-RWL-Caption.                      
111100     MOVE SS-5yr-Value-Avg TO SS-RE-Big-Amount.                           
111200     MOVE SPACES TO SS-RWL-Value.                                         
111300     MOVE SS-RE-Big-Amount TO SS-RWL-Value.                               
111400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
111500     SET SS-Pay-V-Idx TO 4.                                               
111600     PERFORM ZZ141-LINE-ANNUITIZED         THRU ZZ141-EXIT.               
111700     MOVE "SnP50010yrValueAvg: ________________________"                  
111800                                  TO SS-RWL-Caption.                      
111900     MOVE SS-10yr-Value-Avg TO SS-RE-Big-Amount.                          
112000     MOVE SPACES TO SS-RWL-Value.                                         
112100     MOVE SS-RE-Big-Amount TO SS-RWL-Value.                               
112200     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
112300     SET SS-Pay-V-Idx TO 5.                                               
112400     PERFORM ZZ141-LINE-ANNUITIZED         THRU ZZ141-EXIT.               
112500 ZZ140-EXIT.                                                              
112600     EXIT.                                                                
112700 ZZ141-LINE-ANNUITIZED.                                                   
112800     MOVE "SnP500Annuitized: rate/payout pairs ---> "                     
112900                                  TO SS-RWL-Caption.                      
113000     MOVE SPACES TO SS-RWL-Value.                                         
113100     MOVE 1 TO SS-Zero-List-Ptr.                                          
113200     PERFORM ZZ142-ONE-RATE-PAYOUT-PAIR    THRU ZZ142-EXIT                
113300         VARYING SS-Pay-R-Idx FROM 1 BY 1 UNTIL SS-Pay-R-Idx > 4.         
113400     WRITE SS-Report-Line FROM SS-Report-Work-Line.                       
113500 ZZ141-EXIT.                                                              
113600     EXIT.                                                                
113700 ZZ142-ONE-RATE-PAYOUT-PAIR.                                              
113800     MOVE SS-Annuity-Rate (SS-Pay-R-Idx) TO SS-RE-Rate.                   
113900     MOVE SS-Payout-Amt (SS-Pay-V-Idx, SS-Pay-R-Idx)                      
114000         TO SS-RE-Big-Amount.                                             
114100     STRING SS-RE-Rate DELIMITED BY SIZE                                  
114200         "%=" DELIMITED BY SIZE                                           
114300         SS-RE-Big-Amount DELIMITED BY SIZE                               
114400         " " DELIMITED BY SIZE                                            
114500         INTO SS-RWL-Value                                                
114600         WITH POINTER SS-Zero-List-Ptr                                    
114700     END-STRING.                                                          
114800 ZZ142-EXIT.                                                              
114900     EXIT.                                                                
115000*                                                                         
115100*----------------------------------------------------------------*        
115200*  AA900  CLOSE FILES AND END RUN.                               *        
115300*----------------------------------------------------------------*        
115400 AA900-CLOSE-FILES.                                                       
115500     CLOSE EARNINGS-FILE.                                                 
115600     CLOSE REPORT-FILE.                                                   
115700 AA900-EXIT.                                                              
115800     EXIT.                                                                
115900*                                                                         
