000100*******************************************                               
000200*                                          *                              
000300*  CONSTANT TABLE FOR NATIONAL AVERAGE     *                              
000400*   WAGE INDEX (NAWI) BY CALENDAR YEAR     *                              
000500*      SEE SS010 PARA AA030-AA040          *                              
000600*******************************************                               
000700* TABLE SIZE 71 ENTRIES, 1951 TO 2021.                                    
000800* ENTRY = YEAR (4) + NAWI DOLLARS (6) + NAWI CENTS (2) = 12 BYTES.        
000900*                                                                         
001000* SOURCE: SSA NATIONAL AVERAGE WAGE INDEXING SERIES.  THESE ARE           
001100* COMPILED-IN CONSTANTS - WHEN SSA PUBLISHES A NEW YEAR EACH              
001200* NOVEMBER, ADD ONE MORE FILLER LINE BELOW AND BUMP THE OCCURS            
001300* COUNT ON SS-NAWI-ENTRY.  DO NOT RE-SORT - TABLE MUST STAY IN            
001400* ASCENDING YEAR ORDER, AA030 ASSUMES IT.                                 
001500*                                                                         
001600* 24/11/86 VBC - CREATED FROM SSA AWI PUBLISHED SERIES.                   
001700* 19/10/22 VBC - ADDED 2021 FIGURE ON RELEASE, TICKET SS-004.             
001800*                                                                         
001900 01  SS-NAWI-CONSTANTS.                                                   
002000      03  FILLER              PIC X(12)  VALUE "195100279916".            
002100      03  FILLER              PIC X(12)  VALUE "195200297332".            
002200      03  FILLER              PIC X(12)  VALUE "195300313944".            
002300      03  FILLER              PIC X(12)  VALUE "195400315564".            
002400      03  FILLER              PIC X(12)  VALUE "195500330144".            
002500      03  FILLER              PIC X(12)  VALUE "195600353236".            
002600      03  FILLER              PIC X(12)  VALUE "195700364172".            
002700      03  FILLER              PIC X(12)  VALUE "195800367380".            
002800      03  FILLER              PIC X(12)  VALUE "195900385580".            
002900      03  FILLER              PIC X(12)  VALUE "196000400712".            
003000      03  FILLER              PIC X(12)  VALUE "196100408676".            
003100      03  FILLER              PIC X(12)  VALUE "196200429140".            
003200      03  FILLER              PIC X(12)  VALUE "196300439664".            
003300      03  FILLER              PIC X(12)  VALUE "196400457632".            
003400      03  FILLER              PIC X(12)  VALUE "196500465872".            
003500      03  FILLER              PIC X(12)  VALUE "196600493836".            
003600      03  FILLER              PIC X(12)  VALUE "196700521344".            
003700      03  FILLER              PIC X(12)  VALUE "196800557176".            
003800      03  FILLER              PIC X(12)  VALUE "196900589376".            
003900      03  FILLER              PIC X(12)  VALUE "197000618624".            
004000      03  FILLER              PIC X(12)  VALUE "197100649708".            
004100      03  FILLER              PIC X(12)  VALUE "197200713380".            
004200      03  FILLER              PIC X(12)  VALUE "197300758016".            
004300      03  FILLER              PIC X(12)  VALUE "197400803076".            
004400      03  FILLER              PIC X(12)  VALUE "197500863092".            
004500      03  FILLER              PIC X(12)  VALUE "197600922648".            
004600      03  FILLER              PIC X(12)  VALUE "197700977944".            
004700      03  FILLER              PIC X(12)  VALUE "197801055603".            
004800      03  FILLER              PIC X(12)  VALUE "197901147946".            
004900      03  FILLER              PIC X(12)  VALUE "198001251346".            
005000      03  FILLER              PIC X(12)  VALUE "198101377310".            
005100      03  FILLER              PIC X(12)  VALUE "198201453134".            
005200      03  FILLER              PIC X(12)  VALUE "198301523924".            
005300      03  FILLER              PIC X(12)  VALUE "198401613507".            
005400      03  FILLER              PIC X(12)  VALUE "198501682251".            
005500      03  FILLER              PIC X(12)  VALUE "198601732182".            
005600      03  FILLER              PIC X(12)  VALUE "198701842651".            
005700      03  FILLER              PIC X(12)  VALUE "198801933404".            
005800      03  FILLER              PIC X(12)  VALUE "198902009955".            
005900      03  FILLER              PIC X(12)  VALUE "199002102798".            
006000      03  FILLER              PIC X(12)  VALUE "199102181160".            
006100      03  FILLER              PIC X(12)  VALUE "199202293542".            
006200      03  FILLER              PIC X(12)  VALUE "199302313267".            
006300      03  FILLER              PIC X(12)  VALUE "199402375353".            
006400      03  FILLER              PIC X(12)  VALUE "199502470566".            
006500      03  FILLER              PIC X(12)  VALUE "199602591390".            
006600      03  FILLER              PIC X(12)  VALUE "199702742600".            
006700      03  FILLER              PIC X(12)  VALUE "199802886144".            
006800      03  FILLER              PIC X(12)  VALUE "199903046984".            
006900      03  FILLER              PIC X(12)  VALUE "200003215482".            
007000      03  FILLER              PIC X(12)  VALUE "200103292192".            
007100      03  FILLER              PIC X(12)  VALUE "200203325209".            
007200      03  FILLER              PIC X(12)  VALUE "200303406495".            
007300      03  FILLER              PIC X(12)  VALUE "200403564855".            
007400      03  FILLER              PIC X(12)  VALUE "200503695294".            
007500      03  FILLER              PIC X(12)  VALUE "200603865141".            
007600      03  FILLER              PIC X(12)  VALUE "200704040548".            
007700      03  FILLER              PIC X(12)  VALUE "200804133497".            
007800      03  FILLER              PIC X(12)  VALUE "200904071161".            
007900      03  FILLER              PIC X(12)  VALUE "201004167383".            
008000      03  FILLER              PIC X(12)  VALUE "201104297961".            
008100      03  FILLER              PIC X(12)  VALUE "201204432167".            
008200      03  FILLER              PIC X(12)  VALUE "201304488816".            
008300      03  FILLER              PIC X(12)  VALUE "201404648152".            
008400      03  FILLER              PIC X(12)  VALUE "201504809863".            
008500      03  FILLER              PIC X(12)  VALUE "201604864215".            
008600      03  FILLER              PIC X(12)  VALUE "201705032189".            
008700      03  FILLER              PIC X(12)  VALUE "201805214580".            
008800      03  FILLER              PIC X(12)  VALUE "201905409999".            
008900      03  FILLER              PIC X(12)  VALUE "202005562860".            
009000      03  FILLER              PIC X(12)  VALUE "202106057507".            
009100*                                                                         
009200 01  SS-NAWI-TABLE REDEFINES SS-NAWI-CONSTANTS.                           
009300     03  SS-NAWI-ENTRY           OCCURS 71 TIMES                          
009400                                 INDEXED BY SS-NAWI-IDX.                  
009500         05  NAWI-YEAR           PIC 9(4).                                
009600         05  NAWI-WAGE           PIC 9(6)V99.                             
009700         05  FILLER              PIC X(02).                               
009800*                                                                         
009900*  AWI-FACTOR PER NAWI YEAR - BUILT BY SS010 PARA AA040 AT START          
010000*  OF RUN.  FACTOR(I) = LAST-NAWI-WAGE / NAWI-WAGE(I) FOR EVERY           
010100*  YEAR EXCEPT THE LAST, WHICH IS FORCED TO 1.00000 - SEE AA040.          
010200*                                                                         
010300* 08/12/86 VBC - CREATED.                                                 
010400*                                                                         
010500 01  SS-NAWI-FACTOR-TABLE.                                                
010600     03  SS-NAWI-FACTOR          PIC 9(3)V9(5)   COMP-3                   
010700                                 OCCURS 71 TIMES                          
010800                                 INDEXED BY SS-NAWI-FAC-IDX.              
010900     03  FILLER                  PIC X(02).                               
011000*                                                                         
