000100*******************************************                               
000200*                                          *                              
000300*  WORKING STORAGE FOR SS PARAMETER       *                               
000400*        CONSTANTS                        *                               
000500*                                          *                              
000600*  THESE ARE COMPILED-IN, LIKE THE PY-PR1 *                               
000700*  PARAM BLOCK - EDIT AND RECOMPILE IF     *                              
000800*  CONGRESS CHANGES THE FORMULA.          *                               
000900*******************************************                               
001000*                                                                         
001100* 20/11/86 VBC - CREATED.                                                 
001200* 11/03/94 VBC - ADDED SS-PR1-DELAY-YEARS AFTER HARD-CODING 3 IN          
001300*                THREE PLACES IN AA095, TICKET SS-006.                    
001400* 12/03/94 VBC - ADDED TABLE-SIZE CONSTANTS SO AA015/AA030 STOP           
001500*                CARRYING THE OCCURS COUNTS AS LITERALS, SS-006.          
001600*                                                                         
001700 01  SS-PR1-Block.                                                        
001800     03  SS-PR1-Bend-Base-Year    PIC 9(4)      VALUE 1977.               
001900     03  SS-PR1-Bend-Base-NAWI    PIC 9(6)V99   VALUE 9779.44.            
002000     03  SS-PR1-First-Bend-Mult   PIC 9(4)      VALUE 0180.               
002100     03  SS-PR1-Second-Bend-Mult  PIC 9(4)      VALUE 1085.               
002200     03  SS-PR1-First-Bend-Pct    PIC 9V999     VALUE 0.900.              
002300     03  SS-PR1-Mid-Bend-Pct      PIC 9V999     VALUE 0.320.              
002400     03  SS-PR1-Top-Bend-Pct      PIC 9V999     VALUE 0.150.              
002500     03  SS-PR1-Reduced-Pct       PIC 9V999     VALUE 0.700.              
002600     03  SS-PR1-Delay-Pct         PIC 9V999     VALUE 1.080.              
002700     03  SS-PR1-Top-N-Years       PIC 9(3)      VALUE 35.                 
002800     03  SS-PR1-Months-Divisor    PIC 9(3)      VALUE 420.                
002900     03  SS-PR1-Delay-Years       PIC 9         VALUE 3.                  
003000     03  SS-PR1-Claim-Age         PIC 99        VALUE 62.                 
003100     03  SS-PR1-Full-Delay-Age    PIC 99        VALUE 70.                 
003200     03  SS-PR1-Page-Width        PIC 999       VALUE 80.                 
003300     03  SS-PR1-Currency-Sign     PIC X         VALUE "$".                
003400     03  SS-PR1-Nawi-Table-Size   PIC 9(3) COMP VALUE 71.                 
003500     03  SS-PR1-Snp-Table-Size    PIC 9(3) COMP VALUE 95.                 
003600     03  SS-PR1-Oasdi-Chg-Size    PIC 9(3) COMP VALUE 22.                 
003700     03  SS-PR1-Oasdi-Base-Year   PIC 9(4)      VALUE 1937.               
003800     03  SS-PR1-Oasdi-Last-Year   PIC 9(4)      VALUE 1990.               
003900     03  SS-PR1-Oasdi-Last-Rate   PIC 9(2)V999  VALUE 06.200.             
004000     03  SS-PR1-Oasdi-Yr-Tab-Size PIC 9(3) COMP VALUE 54.                 
004100     03  FILLER                   PIC X(04).                              
004200*                                                                         
