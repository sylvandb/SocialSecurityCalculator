000100*  FD FOR SYNTHETIC EARNINGS OUTPUT - SAME LAYOUT AS EARNINGS FILE        
000200* 10/02/87 VBC - CREATED.                                                 
000300*                                                                         
000400 FD  FAKE-EARNINGS-OUT                                                    
000500     RECORDING MODE IS F.                                                 
000600 01  FAKE-FILE-RECORD.                                                    
000700     03  FR-Fake-Year             PIC 9(4).                               
000800     03  FR-Fake-Amount           PIC 9(7)V99.                            
000850     03  FILLER                   PIC X(02).                              
000900*                                                                         
