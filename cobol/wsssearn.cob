000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR EARNINGS         *                               
000400*           HISTORY FILE                  *                               
000500*     USES EARN-YEAR AS KEY               *                               
000600*******************************************                               
000700*  FILE SIZE 13 BYTES.                                                    
000800*                                                                         
000900* 18/11/86 VBC - CREATED.                                                 
001000* 26/11/86 VBC - AMOUNT WIDENED TO 9(7) - ONE RECORD HAD A YEAR OV        
001100*                9,999,999.99 REJECTED ON LOAD, TICKET SS-002.            
001200* 11/03/94 VBC - ADDED FILLER PADS AND ZERO-YEAR TABLE FOR THE            
001300*                "0 EARNINGS" LIST ON THE REPORT, TICKET SS-006.          
001400* 14/03/94 VBC - ADDED SS-EARN-RAW-TABLE - RECORDS CAN ARRIVE IN          
001500*                ANY YEAR ORDER SO AA020 STAGES THEM HERE FIRST,          
001600*                THEN AA022 RE-FILES THEM INTO SS-EARN-TABLE ONCE         
001700*                THE MIN/MAX YEAR SPAN IS KNOWN, TICKET SS-006.           
001800*                                                                         
001900 01  SS-EARNINGS-RECORD.                                                  
002000     03  EARN-YEAR               PIC 9(4).                                
002100     03  EARN-AMOUNT              PIC 9(7)V99.                            
002200     03  FILLER                   PIC X(04).                              
002300*                                                                         
002400*  RAW STAGING TABLE - ONE SLOT PER RECORD READ, IN FILE ORDER.           
002500*                                                                         
002600 01  SS-EARN-RAW-TABLE.                                                   
002700     03  SS-EARN-RAW-ENTRY       OCCURS 1 TO 90 TIMES                     
002800                                 DEPENDING ON SS-EARN-YEAR-COUNT          
002900                                 INDEXED BY SS-EARN-RAW-IDX.              
003000         05  EARN-RAW-YEAR       PIC 9(4).                                
003100         05  EARN-RAW-AMOUNT     PIC 9(7)V99.                             
003200         05  FILLER               PIC X(02).                              
003300*                                                                         
003400*  IN-MEMORY TABLE OF THE ABOVE, BUILT BY SS010 PARA AA022 FROM TH        
003500*  RAW STAGING TABLE, ONE SLOT PER YEAR FROM SS-MIN-EARN-YEAR TO          
003600*  SS-MAX-EARN-YEAR INCLUSIVE.  INDEXED DIRECTLY BY (YEAR - START-        
003700*  + 1) SO THERE IS NO SEARCH ON LOOK-UP - SEE AA050 ONWARDS.             
003800*                                                                         
003900* 18/11/86 VBC - CREATED.                                                 
004000* 02/12/86 VBC - TABLE SIZE RAISED TO 90 - A 1935 TO PRESENT-DAY          
004100*                CAREER RECORD OVERFLOWED THE ORIGINAL 75, SS-003.        
004200*                                                                         
004300 01  SS-EARN-TABLE.                                                       
004400     03  SS-EARN-ENTRY           OCCURS 1 TO 90 TIMES                     
004500                                 DEPENDING ON SS-EARN-YEAR-COUNT          
004600                                 INDEXED BY SS-EARN-IDX.                  
004700         05  EARN-TAB-YEAR       PIC 9(4).                                
004800         05  EARN-TAB-AMOUNT     PIC 9(7)V99.                             
004900         05  EARN-TAB-ADJUSTED   PIC 9(9)V9(5).                           
005000         05  EARN-TAB-AWI-FACTOR PIC 9(3)V9(5).                           
005100         05  EARN-TAB-SELECTED   PIC X.                                   
005200             88  EARN-TOP-35-SELECTED    VALUE "Y".                       
005300             88  EARN-NOT-SELECTED       VALUE "N".                       
005400         05  FILLER               PIC X(02).                              
005500*                                                                         
005600 01  SS-EARN-Work.                                                        
005700     03  SS-EARN-YEAR-COUNT      PIC 9(3)   COMP.                         
005800     03  SS-MIN-EARN-YEAR        PIC 9(4).                                
005900     03  SS-MAX-EARN-YEAR        PIC 9(4).                                
006000     03  SS-ZERO-YEAR-COUNT      PIC 9(3)   COMP.                         
006100     03  SS-EARN-TARGET-IDX      PIC 9(3)   COMP.                         
006200     03  FILLER                  PIC X(04).                               
006300*                                                                         
006400*  YEARS FOUND WITH ZERO EARNINGS - HELD IN OCCURRENCE ORDER FOR          
006500*  THE COMMA-SEPARATED LIST BUILT BY SS010 PARA ZZ139.                    
006600*                                                                         
006700 01  SS-Zero-Year-Table.                                                  
006800     03  SS-Zero-Year-Entry       PIC 9(4)   OCCURS 90 TIMES              
006900                                  INDEXED BY SS-Zero-Idx.                 
007000     03  FILLER                   PIC X(04).                              
007100*                                                                         
