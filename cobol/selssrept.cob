000100*  FILE-CONTROL ENTRY FOR REPORT FILE.                                    
000200* 18/11/86 VBC - CREATED.                                                 
000300*                                                                         
000400     SELECT REPORT-FILE          ASSIGN TO REPTFILE                       
000500            ORGANIZATION         IS LINE SEQUENTIAL                       
000600            FILE STATUS          IS SS-Rept-Status.                       
000700*                                                                         
