000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR BEND-POINT       *                               
000400*        WORK TABLE                       *                               
000500*     USES BND-POINT-NO AS KEY (1 OR 2)   *                               
000600*******************************************                               
000700*  2 ENTRIES ONLY - FIRST BEND POINT AND SECOND BEND POINT.               
000800*                                                                         
000900* 22/11/86 VBC - CREATED.                                                 
001000*                                                                         
001100 01  SS-Bend-Point-Table.                                                 
001200     03  SS-Bend-Entry                    OCCURS 2 TIMES                  
001300                                          INDEXED BY SS-Bend-Idx.         
001400         05  BND-Point-No        PIC 9.                                   
001500         05  BND-Point-Amt       PIC 9(6)V99  COMP-3.                     
001600         05  BND-Point-Desc      PIC X(24).                               
001700         05  FILLER              PIC X(02).                               
001800*                                                                         
