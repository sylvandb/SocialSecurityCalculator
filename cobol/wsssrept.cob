000100*******************************************                               
000200*                                          *                              
000300*  WORKING RECORD FOR REPORT LINE          *                              
000400*     BUILD-AREA, WRITTEN TO REPORT-FILE   *                              
000500*******************************************                               
000600*  80 BYTES, CAPTION LEFT, VALUE RIGHT, UNDERSCORE FILL BETWEEN.          
000700*                                                                         
000800* 24/11/86 VBC - CREATED.                                                 
000900* 13/03/94 VBC - ADDED EDIT FIELDS FOR SNP KEY:VALUE LINES AND THE        
001000*                ZERO-EARNINGS-YEAR LIST WORK AREA, TICKET SS-006.        
001100*                                                                         
001200 01  SS-Report-Work-Line.                                                 
001300     03  SS-RWL-Caption           PIC X(43).                              
001400     03  SS-RWL-Value             PIC X(37).                              
001500*                                                                         
001600 01  SS-Rept-Edit-Fields.                                                 
001700     03  SS-RE-Amount             PIC ---,---,--9.99.                     
001800     03  SS-RE-Pia-Amount         PIC ZZZ,ZZ9.99.                         
001900     03  SS-RE-Percent            PIC ---9.9.                             
002000     03  SS-RE-Years-Dec          PIC ZZ9.9.                              
002100     03  SS-RE-Age                PIC ZZ9.                                
002200     03  SS-RE-Months             PIC Z9.                                 
002300     03  SS-RE-Year               PIC 9(4).                               
002400     03  SS-RE-Count              PIC ZZ9.                                
002500     03  SS-RE-Big-Amount         PIC ---,---,---,--9.                    
002600     03  SS-RE-Rate               PIC Z9.99.                              
002700     03  FILLER                   PIC X(04).                              
002800*                                                                         
002900*  WORK AREA FOR THE COMMA-SEPARATED ZERO-EARNINGS-YEAR LIST,             
003000*  BUILT BY ZZ139-BUILD-ZERO-YEAR-LIST BEFORE THE LINE IS EDITED.         
003100*                                                                         
003200 01  SS-Zero-List-Work.                                                   
003300     03  SS-Zero-Year-List        PIC X(66).                              
003400     03  SS-Zero-List-Ptr         PIC 9(3)   COMP.                        
003500     03  SS-Zero-List-4           PIC ZZZ9.                               
003600     03  FILLER                   PIC X(04).                              
003700*                                                                         
