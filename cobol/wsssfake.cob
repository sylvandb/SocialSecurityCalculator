000100*******************************************                               
000200*                                          *                              
000300*  WORKING STORAGE FOR SYNTHETIC          *                               
000400*   EARNINGS GENERATOR - SEE SS900        *                               
000500*******************************************                               
000600*                                                                         
000700* 10/02/87 VBC - CREATED.                                                 
000800* 12/02/87 VBC - ADDED ALTERNATE DISPLAY VIEW OF STARTING INCOME          
000900*                AND OF THE GENERATED-YEAR SPAN FOR THE OPERATOR          
001000*                START-OF-RUN MESSAGE, TICKET SS-008.                     
001100*                                                                         
001200 01  SS-Fake-Parms.                                                       
001300     03  SS-Fake-Start-Income     PIC 9(7)V99   COMP-3                    
001400                                  VALUE 35000.00.                         
001500     03  SS-Fake-Growth-Rate      PIC 9V9(5)    COMP-3                    
001600                                  VALUE 1.03000.                          
001700     03  SS-Fake-Current-Year     PIC 9(4).                               
001800     03  SS-Fake-Span-Years       PIC 9(3)      COMP                      
001900                                  VALUE 32.                               
002000     03  FILLER                   PIC X(04).                              
002100*                                                                         
002200*  ALTERNATE ZONED VIEW OF THE STARTING INCOME FOR THE HEADING            
002300*  LINE - THE WORKING FIELD ABOVE IS COMP-3 AND WILL NOT DISPLAY.         
002400*                                                                         
002500 01  SS-Fake-Income-Display-Area.                                         
002600     03  SS-Fake-Income-Zoned     PIC 9(7)V99.                            
002700 01  SS-Fake-Income-Display REDEFINES SS-Fake-Income-Display-Area.        
002800     03  SS-Fake-Income-Dollars   PIC 9(7).                               
002900     03  SS-Fake-Income-Cents     PIC 99.                                 
003000*                                                                         
003100 01  SS-Fake-Work.                                                        
003200     03  SS-Fake-Year             PIC 9(4).                               
003300     03  SS-Fake-Amount           PIC 9(7)V99   COMP-3.                   
003400     03  SS-Fake-Years-Written    PIC 9(3)      COMP.                     
003500     03  SS-Fake-First-Year       PIC 9(4).                               
003600     03  SS-Fake-Last-Year        PIC 9(4).                               
003700     03  SS-Fake-Min-Amount       PIC 9(7)V99   COMP-3.                   
003800     03  SS-Fake-Min-Year         PIC 9(4).                               
003900     03  SS-Fake-Max-Amount       PIC 9(7)V99   COMP-3.                   
004000     03  SS-Fake-Max-Year         PIC 9(4).                               
004100     03  SS-Fake-Total-Amount     PIC 9(9)V99   COMP-3.                   
004200     03  FILLER                   PIC X(04).                              
004300*                                                                         
004400*  ALTERNATE ZONED VIEW OF THE PER-YEAR GENERATED AMOUNT - AA020          
004500*  BUILDS THE FAKE-FILE-RECORD FROM THIS, SAME REASON AS THE              
004600*  STARTING-INCOME VIEW ABOVE.                                            
004700*                                                                         
004800 01  SS-Fake-Amount-Display-Area.                                         
004900     03  SS-Fake-Amount-Zoned     PIC 9(7)V99.                            
005000 01  SS-Fake-Amount-Display REDEFINES SS-Fake-Amount-Display-Area.        
005100     03  SS-Fake-Amount-Dollars   PIC 9(7).                               
005200     03  SS-Fake-Amount-Cents     PIC 99.                                 
005300*                                                                         
005400*  TWO-WAY VIEW OF THE RUNNING YEAR COUNTER - THE SUMMARY HEADING         
005500*  NEEDS THE SPAN PRINTED AS "1994-2025" SO WE REDEFINE THE FIRST         
005600*  AND LAST YEAR PAIR AS A SINGLE 8-BYTE EDIT AREA.                       
005700*                                                                         
005800 01  SS-Fake-Span-Pair.                                                   
005900     03  SS-Fake-Span-From        PIC 9(4).                               
006000     03  SS-Fake-Span-To          PIC 9(4).                               
006100 01  SS-Fake-Span-Edit REDEFINES SS-Fake-Span-Pair.                       
006200     03  SS-Fake-Span-Text        PIC X(08).                              
006300*                                                                         
006400 01  SS-Fake-Summary-Work.                                                
006500     03  SS-FS-Amount             PIC ---,---,--9.99.                     
006600     03  SS-FS-Year               PIC 9(4).                               
006700     03  SS-FS-Count              PIC ZZ9.                                
006800     03  FILLER                   PIC X(04).                              
006900*                                                                         
