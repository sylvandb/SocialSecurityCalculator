000100*******************************************                               
000200*                                          *                              
000300*  WORKING STORAGE FOR BENEFIT AND        *                               
000400*   S&P 500 CALCULATION WORK AREAS        *                               
000500*      SEE SS010 PARA AA030-AA140         *                               
000600*******************************************                               
000700*                                                                         
000800* 23/11/86 VBC - CREATED.                                                 
000900* 28/11/86 VBC - ADDED SS-TOP35-WORK FOR HIGH-35 EARNINGS SELECTIO        
001000*                TICKET SS-005.                                           
001100* 05/12/86 VBC - ADDED SS-PAYOUT-WORK FOR ANNUITISED S&P FIGURES.         
001200*                                                                         
001300 01  SS-Nawi-Work.                                                        
001400     03  SS-First-Nawi-Year       PIC 9(4).                               
001500     03  SS-Last-Nawi-Year        PIC 9(4).                               
001600     03  SS-Last-Nawi-Wage        PIC 9(6)V99.                            
001700     03  FILLER                   PIC X(02).                              
001800*                                                                         
001900 01  SS-Aime-Work.                                                        
002000     03  SS-Aime                  PIC 9(7)V9(5)   COMP-3.                 
002100     03  FILLER                   PIC X(02).                              
002200*                                                                         
002300 01  SS-Top35-Work.                                                       
002400     03  SS-Top35-Count           PIC 9(3)        COMP.                   
002500     03  SS-Top35-Loop-Max        PIC 9(3)        COMP.                   
002600     03  SS-Top35-Best-Idx        PIC 9(3)        COMP.                   
002700     03  SS-Top35-Best-Value      PIC 9(9)V9(5)   COMP-3.                 
002800     03  SS-Top35-Earnings        PIC 9(9)V99     COMP-3.                 
002900     03  SS-Top35-Minimum         PIC 9(9)V99     COMP-3.                 
003000     03  FILLER                   PIC X(02).                              
003100*                                                                         
003200 01  SS-Totals-Work.                                                      
003300     03  SS-Total-Actual          PIC 9(9)V99     COMP-3.                 
003400     03  SS-Total-Adjusted        PIC 9(9)V99     COMP-3.                 
003500     03  SS-Discarded-Adjusted    PIC 9(9)V99     COMP-3.                 
003600     03  FILLER                   PIC X(02).                              
003700*                                                                         
003800 01  SS-Benefit-Work.                                                     
003900     03  SS-Pia                   PIC 9(6)V99     COMP-3.                 
004000     03  SS-Reduced-Benefit       PIC 9(6)V99     COMP-3.                 
004100     03  SS-Annual-Normal         PIC 9(7)V99     COMP-3.                 
004200     03  SS-Annual-Reduced        PIC 9(7)V99     COMP-3.                 
004300     03  SS-Running-Annual-B      PIC 9(8)V9(5)   COMP-3.                 
004400     03  SS-Increased-Benefit     PIC 9(6)V99     COMP-3                  
004500                                  OCCURS 3 TIMES                          
004600                                  INDEXED BY SS-Incr-Idx.                 
004700     03  SS-Annual-Increased      PIC 9(7)V99     COMP-3                  
004800                                  OCCURS 3 TIMES                          
004900                                  INDEXED BY SS-Annl-Idx.                 
005000     03  FILLER                   PIC X(02).                              
005100*                                                                         
005200 01  SS-Recovery-Work.                                                    
005300     03  SS-Opportunity-Cost      PIC 9(9)V99     COMP-3.                 
005400     03  SS-Recovery-Base-Annual  PIC 9(7)V99     COMP-3.                 
005500     03  SS-Recovery-Compare-Ann  PIC 9(7)V99     COMP-3.                 
005600     03  SS-Recovery-Base-Age     PIC 99.                                 
005700     03  SS-Recovery-Target-Age   PIC 99.                                 
005800     03  SS-Recovery-Result-Age   PIC 99.                                 
005900     03  SS-Recovery-Yrs-Precise  PIC 9(5)V9(5)   COMP-3.                 
006000     03  SS-Recovery-Years        PIC 9(3)V9      COMP-3.                 
006100     03  SS-Recovery-Whole-Yrs    PIC 99.                                 
006200     03  SS-Recovery-Frac         PIC 9V9(5)      COMP-3.                 
006300     03  SS-Recovery-Months       PIC 99.                                 
006400     03  SS-Pct-Base-Annual       PIC 9(7)V99     COMP-3.                 
006500     03  SS-Pct-Compare-Annual    PIC 9(7)V99     COMP-3.                 
006600     03  SS-Pct-Increase          PIC S9(3)V9     COMP-3.                 
006700     03  FILLER                   PIC X(02).                              
006800*                                                                         
006900 01  SS-Snp-Work.                                                         
007000     03  SS-First-Snp-Year        PIC 9(4).                               
007100     03  SS-Last-Snp-Year         PIC 9(4).                               
007200     03  SS-All-Avg               PIC S9(3)V99    COMP-3.                 
007300     03  SS-Earn-Avg              PIC S9(3)V99    COMP-3.                 
007400     03  SS-Low-Rate              PIC S9(3)V99    COMP-3.                 
007500     03  SS-Avg-Rate              PIC S9(3)V99    COMP-3.                 
007600     03  SS-Invested              PIC 9(9)V99     COMP-3.                 
007700     03  SS-All-Sum               PIC S9(6)V99    COMP-3.                 
007800     03  SS-Earn-Sum              PIC S9(6)V99    COMP-3.                 
007900     03  SS-Earn-Sum-Count        PIC 9(3)        COMP.                   
008000     03  SS-Total-Value           PIC 9(11)V99    COMP-3.                 
008100     03  SS-5yr-Value-Low         PIC 9(11)V99    COMP-3.                 
008200     03  SS-10yr-Value-Low        PIC 9(11)V99    COMP-3.                 
008300     03  SS-5yr-Value-Avg         PIC 9(11)V99    COMP-3.                 
008400     03  SS-10yr-Value-Avg        PIC 9(11)V99    COMP-3.                 
008500     03  SS-Yr-Pct-Change         PIC S9(3)V99    COMP-3.                 
008600     03  SS-Yr-Tax                PIC 9(7)V99     COMP-3.                 
008700     03  SS-Yr-Oasdi-Rate         PIC 9(2)V999    COMP-3.                 
008800     03  FILLER                   PIC X(02).                              
008900*                                                                         
009000 01  SS-Annuity-Rate-Literals.                                            
009100     03  FILLER                   PIC 9V99  VALUE 3.00.                   
009200     03  FILLER                   PIC 9V99  VALUE 4.00.                   
009300     03  FILLER                   PIC 9V99  VALUE 5.00.                   
009400     03  FILLER                   PIC 9V99  VALUE 6.00.                   
009500 01  SS-Annuity-Rate-Table REDEFINES SS-Annuity-Rate-Literals.            
009600     03  SS-Annuity-Rate          PIC 9V99  OCCURS 4 TIMES                
009700                                  INDEXED BY SS-Ann-Rate-Idx.             
009800*                                                                         
009900 01  SS-Payout-Work.                                                      
010000     03  SS-Payout-Value          OCCURS 5 TIMES                          
010100                                  INDEXED BY SS-Pay-V-Idx.                
010200         05  SS-Payout-Amt        PIC 9(9)        COMP-3                  
010300                                  OCCURS 4 TIMES                          
010400                                  INDEXED BY SS-Pay-R-Idx.                
010500     03  FILLER                   PIC X(02).                              
010600*                                                                         
010700 01  SS-Round-Work.                                                       
010800     03  SS-Round-Src             PIC S9(11)V9(5) COMP-3.                 
010900     03  SS-Round-Result          PIC S9(11)      COMP-3.                 
011000     03  SS-Dime-Src              PIC S9(11)V9(5) COMP-3.                 
011100     03  SS-Dime-Tenths           PIC S9(11)V9    COMP-3.                 
011200     03  SS-Dime-Result           PIC S9(11)V99   COMP-3.                 
011300     03  FILLER                   PIC X(02).                              
011400*                                                                         
