000100*  FD FOR REPORT FILE - ONE 80-BYTE LINE PER RECORD.                      
000200* 18/11/86 VBC - CREATED.                                                 
000300*                                                                         
000400 FD  REPORT-FILE                                                          
000500     RECORDING MODE IS F.                                                 
000600 01  SS-Report-Line               PIC X(80).                              
000700*                                                                         
