000100*  FD FOR EARNINGS FILE - RECORD SEE WSSSEARN.COB SS-EARNINGS-RECO        
000200* 18/11/86 VBC - CREATED.                                                 
000300*                                                                         
000400 FD  EARNINGS-FILE                                                        
000500     RECORDING MODE IS F.                                                 
000600 01  EARN-FILE-RECORD.                                                    
000700     03  FR-Earn-Year             PIC 9(4).                               
000800     03  FR-Earn-Amount           PIC 9(7)V99.                            
000850     03  FILLER                   PIC X(02).                              
000900*                                                                         
