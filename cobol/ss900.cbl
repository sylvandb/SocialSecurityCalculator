000100******************************************************************        
000200*                                                                *        
000300*     S Y N T H E T I C   E A R N I N G S   G E N E R A T O R    *        
000400*                                                                *        
000500* STAND-ALONE UTILITY - WRITES A 32-YEAR EARNINGS RECORD IN     *         
000600* THE SAME LAYOUT SS010 READS, FOR USE WHEN NO REAL SSA         *         
000700* EXTRACT IS AVAILABLE FOR TESTING.  STARTING INCOME COMPOUNDS  *         
000800* FORWARD AT A FIXED GROWTH RATE, YEAR BY YEAR, ENDING THE       *        
000900* YEAR BEFORE THE RUN DATE.  PRINTS A SHORT SUMMARY TO SYSOUT.  *         
001000*                                                                *        
001100******************************************************************        
001200*                                                                         
001300* CHANGE LOG.                                                             
001400*                                                                         
001500* 10/02/87 VBC - CREATED.  GENERATES THE FAKE-EARNINGS-OUT FILE           
001600*                AND A ONE-LINE SYSOUT SUMMARY FOR THE PAYROLL            
001700*                SUPERVISOR TO EYEBALL BEFORE HANDING THE FILE            
001800*                TO SS010 FOR A TEST RUN.                                 
001900* 12/02/87 VBC - START-INCOME/GROWTH-RATE MOVED TO WSSSFAKE AS            
002000*                COMPILE-TIME CONSTANTS RATHER THAN HARD-CODED            
002100*                IN AA010, SO A MAINTAINER CAN CHANGE THE TEST            
002200*                PROFILE WITHOUT SEARCHING THE PROCEDURE                  
002300*                DIVISION, TICKET SS-008.                                 
002400* 15/02/87 VBC - CURRENT-YEAR NOW TAKEN FROM THE SYSTEM DATE              
002500*                RATHER THAN A HARD-CODED LITERAL, SO THE SPAN            
002600*                OF YEARS WRITTEN MOVES WITH THE RUN DATE.                
002700* 20/02/87 RH  - REVIEWED WITH PAYROLL SUPERVISOR - SAMPLE FILE           
002800*                RUN THROUGH SS010 CLEAN, MATCHES A 32-YEAR               
002900*                CAREER WORKER'S PROFILE CLOSELY ENOUGH FOR               
003000*                TEST PURPOSES.  SIGNED OFF.                              
003100* 22/09/98 VBC - YEAR 2000 REVIEW - AA005'S 2-DIGIT SYSTEM-DATE           
003200*                YEAR IS WINDOWED (00-49 = 20XX, 50-99 = 19XX)            
003300*                BEFORE BEING STORED IN SS-FAKE-CURRENT-YEAR, SO          
003400*                THE PROGRAM CONTINUES TO GENERATE THE CORRECT            
003500*                32-YEAR SPAN PAST THE CENTURY ROLLOVER.  SIGNED          
003600*                OFF PER Y2K PROJECT PLAN, TICKET Y2K-114.                
003700*                                                                         
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.    SS900.                                                    
004000 AUTHOR.        VINCENT B COEN.                                           
004100 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
004200 DATE-WRITTEN.  10/02/87.                                                 
004300 DATE-COMPILED.                                                           
004400 SECURITY.      APPLEWOOD COMPUTERS - UNCLASSIFIED - FOR CUSTOMER         
004500                PAYROLL-BUREAU USE ONLY, NOT FOR RESALE.                  
004600*                                                                         
004700*  REMARKS.  TEST-DATA UTILITY, NOT PART OF THE NIGHTLY RUN.  NO          
004800*  OPERATOR DIALOGUE, NO PARAMETER CARDS - START INCOME AND               
004900*  GROWTH RATE ARE COMPILE-TIME CONSTANTS IN WSSSFAKE, CURRENT            
005000*  YEAR IS THE SYSTEM DATE.  RUN BEFORE SS010 WHEN TEST DATA IS           
005100*  NEEDED.                                                                
005200*                                                                         
005300*  FILES USED -                                                           
005400*      FAKE-EARNINGS-OUT  OUTPUT  YEAR/AMOUNT, SAME LAYOUT AS             
005500*                                 SS010'S EARNINGS-FILE, SEE              
005600*                                 FDSSFAKE.                               
005700*                                                                         
005800*  ERROR MESSAGES USED -                                                  
005900*      SS002  FILE OPEN ERROR                                             
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER.  IBM-370.                                               
006400 OBJECT-COMPUTER.  IBM-370.                                               
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     UPSI-0 ON  STATUS IS SS-DEBUG-SWITCH                                 
006800            OFF STATUS IS SS-NORMAL-SWITCH.                               
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     COPY "selssfake.cob".                                                
007200*                                                                         
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500     COPY "fdssfake.cob".                                                 
007600*                                                                         
007700 WORKING-STORAGE SECTION.                                                 
007800 77  Prog-Name                    PIC X(20)                               
007900                                  VALUE "SS900 FAKE EARNINGS".            
008000*                                                                         
008100 01  WS-Data.                                                             
008200     03  SS-Fake-Status           PIC XX     VALUE ZERO.                  
008300     03  WS-Sub                   PIC 9(3)   COMP.                        
008400     03  FILLER                   PIC X(02).                              
008500*                                                                         
008600 01  WS-System-Date.                                                      
008700     03  WS-Sysd-Year             PIC 9(2).                               
008800     03  WS-Sysd-Month            PIC 9(2).                               
008900     03  WS-Sysd-Day              PIC 9(2).                               
009000*                                                                         
009100 01  Error-Messages.                                                      
009200     03  SS-Msg-Open-Err          PIC X(40)                               
009300                                  VALUE "SS002 FILE OPEN ERROR".          
009400     03  FILLER                   PIC X(02).                              
009500*                                                                         
009600     COPY "wsssfake.cob".                                                 
009700*                                                                         
009800 PROCEDURE DIVISION.                                                      
009900*                                                                         
010000 AA000-MAIN-LINE.                                                         
010100     PERFORM AA005-OPEN-FILES              THRU AA005-EXIT.               
010200     PERFORM AA010-GENERATE-YEARS          THRU AA010-EXIT.               
010300     PERFORM AA020-PRINT-SUMMARY           THRU AA020-EXIT.               
010400     PERFORM AA900-CLOSE-FILES             THRU AA900-EXIT.               
010500     STOP RUN.                                                            
010600*                                                                         
010700*----------------------------------------------------------------*        
010800*  AA005  OPEN THE OUTPUT FILE AND ESTABLISH THE CURRENT YEAR   *         
010900*         FROM THE SYSTEM DATE - THE 32-YEAR SPAN GENERATED     *         
011000*         RUNS FROM THE YEAR BEFORE THIS BACK 32 YEARS.          *        
011100*----------------------------------------------------------------*        
011200 AA005-OPEN-FILES.                                                        
011300     OPEN OUTPUT FAKE-EARNINGS-OUT.                                       
011400     IF SS-Fake-Status NOT = "00"                                         
011500         DISPLAY SS-Msg-Open-Err                                          
011600         DISPLAY "FAKE-EARNINGS-OUT STATUS = " SS-Fake-Status             
011700         MOVE 16 TO RETURN-CODE                                           
011800         STOP RUN                                                         
011900     END-IF.                                                              
012000     ACCEPT WS-System-Date FROM DATE.                                     
012100     IF WS-Sysd-Year < 50                                                 
012200         COMPUTE SS-Fake-Current-Year = 2000 + WS-Sysd-Year               
012300     ELSE                                                                 
012400         COMPUTE SS-Fake-Current-Year = 1900 + WS-Sysd-Year               
012500     END-IF.                                                              
012600 AA005-EXIT.                                                              
012700     EXIT.                                                                
012800*                                                                         
012900*----------------------------------------------------------------*        
013000*  AA010  GENERATE THE SYNTHETIC EARNINGS RECORD - EXACTLY 32   *         
013100*         YEARS ENDING THE YEAR BEFORE SS-FAKE-CURRENT-YEAR.     *        
013200*         INCOME COMPOUNDS AT SS-FAKE-GROWTH-RATE ACROSS YEARS   *        
013300*         AT FULL COMP-3 PRECISION BEFORE THE 2-DECIMAL AMOUNT   *        
013400*         IS WRITTEN - GROWTH IS NOT TRUNCATED YEAR ON YEAR.     *        
013500*----------------------------------------------------------------*        
013600 AA010-GENERATE-YEARS.                                                    
013700     COMPUTE SS-Fake-First-Year =                                         
013800         SS-Fake-Current-Year - SS-Fake-Span-Years.                       
013900     MOVE SS-Fake-Start-Income TO SS-Fake-Amount.                         
014000     MOVE SS-Fake-First-Year   TO SS-Fake-Year.                           
014100     PERFORM AA011-WRITE-ONE-YEAR           THRU AA011-EXIT               
014200         VARYING WS-Sub FROM 1 BY 1                                       
014300             UNTIL WS-Sub > SS-Fake-Span-Years.                           
014400     COMPUTE SS-Fake-Last-Year =                                          
014500         SS-Fake-Current-Year - 1.                                        
014600 AA010-EXIT.                                                              
014700     EXIT.                                                                
014800 AA011-WRITE-ONE-YEAR.                                                    
014900     MOVE SS-Fake-Amount TO SS-Fake-Amount-Zoned.                         
015000     MOVE SS-Fake-Year   TO FR-Fake-Year.                                 
015100     MOVE SS-Fake-Amount-Zoned TO FR-Fake-Amount.                         
015200     WRITE FAKE-FILE-RECORD.                                              
015300     ADD 1 TO SS-Fake-Years-Written.                                      
015400     PERFORM AA012-ACCUMULATE-ONE-YEAR      THRU AA012-EXIT.              
015500     COMPUTE SS-Fake-Amount ROUNDED =                                     
015600         SS-Fake-Amount * SS-Fake-Growth-Rate.                            
015700     ADD 1 TO SS-Fake-Year.                                               
015800 AA011-EXIT.                                                              
015900     EXIT.                                                                
016000*                                                                         
016100*----------------------------------------------------------------*        
016200*  AA012  KEEP THE MIN/MAX/TOTAL FIGURES NEEDED FOR AA020'S      *        
016300*         SUMMARY LINE AS EACH YEAR IS WRITTEN, RATHER THAN      *        
016400*         RE-SCANNING THE OUTPUT FILE AFTERWARDS.                *        
016500*----------------------------------------------------------------*        
016600 AA012-ACCUMULATE-ONE-YEAR.                                               
016700     ADD SS-Fake-Amount TO SS-Fake-Total-Amount.                          
016800     IF SS-Fake-Years-Written = 1                                         
016900         MOVE SS-Fake-Amount TO SS-Fake-Min-Amount                        
017000         MOVE SS-Fake-Year   TO SS-Fake-Min-Year                          
017100         MOVE SS-Fake-Amount TO SS-Fake-Max-Amount                        
017200         MOVE SS-Fake-Year   TO SS-Fake-Max-Year                          
017300     ELSE                                                                 
017400         IF SS-Fake-Amount < SS-Fake-Min-Amount                           
017500             MOVE SS-Fake-Amount TO SS-Fake-Min-Amount                    
017600             MOVE SS-Fake-Year   TO SS-Fake-Min-Year                      
017700         END-IF                                                           
017800         IF SS-Fake-Amount > SS-Fake-Max-Amount                           
017900             MOVE SS-Fake-Amount TO SS-Fake-Max-Amount                    
018000             MOVE SS-Fake-Year   TO SS-Fake-Max-Year                      
018100         END-IF                                                           
018200     END-IF.                                                              
018300 AA012-EXIT.                                                              
018400     EXIT.                                                                
018500*                                                                         
018600*----------------------------------------------------------------*        
018700*  AA020  SYSOUT SUMMARY - COUNT OF YEARS WRITTEN, MIN AND MAX   *        
018800*         YEAR/AMOUNT, AND THE TOTAL, FOR THE OPERATOR TO CHECK  *        
018900*         BEFORE HANDING THE FILE TO SS010.                      *        
019000*----------------------------------------------------------------*        
019100 AA020-PRINT-SUMMARY.                                                     
019200     MOVE SS-Fake-First-Year TO SS-Fake-Span-From.                        
019300     MOVE SS-Fake-Last-Year  TO SS-Fake-Span-To.                          
019400     DISPLAY "SS900 FAKE EARNINGS GENERATED - "                           
019500             SS-Fake-Span-Text.                                           
019600     MOVE SS-Fake-Years-Written TO SS-FS-Count.                           
019700     DISPLAY "  YEARS WRITTEN    : " SS-FS-Count.                         
019800     MOVE SS-Fake-Min-Year TO SS-FS-Year.                                 
019900     MOVE SS-Fake-Min-Amount TO SS-FS-Amount.                             
020000     DISPLAY "  LOWEST  YEAR/AMT : " SS-FS-Year " " SS-FS-Amount.         
020100     MOVE SS-Fake-Max-Year TO SS-FS-Year.                                 
020200     MOVE SS-Fake-Max-Amount TO SS-FS-Amount.                             
020300     DISPLAY "  HIGHEST YEAR/AMT : " SS-FS-Year " " SS-FS-Amount.         
020400     MOVE SS-Fake-Total-Amount TO SS-FS-Amount.                           
020500     DISPLAY "  TOTAL EARNINGS   : " SS-FS-Amount.                        
020600 AA020-EXIT.                                                              
020700     EXIT.                                                                
020800*                                                                         
020900*----------------------------------------------------------------*        
021000*  AA900  CLOSE FILES.                                           *        
021100*----------------------------------------------------------------*        
021200 AA900-CLOSE-FILES.                                                       
021300     CLOSE FAKE-EARNINGS-OUT.                                             
021400 AA900-EXIT.                                                              
021500     EXIT.                                                                
