000100*******************************************                               
000200*                                          *                              
000300*  CONSTANT TABLE FOR S&P 500 ANNUAL       *                              
000400*     DATA BY CALENDAR YEAR                *                              
000500*      SEE SS010 PARA AA100-AA120          *                              
000600*******************************************                               
000700* TABLE SIZE 95 ENTRIES, 1928 TO 2022.                                    
000800* ENTRY = YEAR (4) + PCT-CHANGE SIGN (1) + PCT-CHANGE DIGITS (5) =        
000900* PCT-CHANGE DIGITS ARE UNSIGNED 3 INTEGER + 2 DECIMAL, SIGN CARRI        
001000* SEPARATE AS THIS TABLE IS BUILT AND MAINTAINED BY HAND FROM THE         
001100* PRINTED YEARBOOK FIGURES, NOT PUNCHED FROM A SIGNED FIELD.              
001200*                                                                         
001300* CLOSE, HIGH, LOW & OPEN PRICE LEVELS ARE NOT CARRIED IN THIS TAB        
001400* ONLY THE PCT-CHANGE FIGURE FEEDS THE INVESTMENT SIMULATION IN           
001500* AA110, SO THOSE COLUMNS WERE DROPPED WHEN THIS TABLE WAS BUILT.         
001600* IF A FUTURE ENHANCEMENT NEEDS THEM ADD A SECOND REDEFINED TABLE.        
001700*                                                                         
001800* SOURCE: STANDARD & POOR'S 500 ANNUAL PRICE RETURN, PUBLISHED SER        
001900*                                                                         
002000* 01/12/86 VBC - CREATED FROM PUBLISHED S&P 500 YEARBOOK FIGURES.         
002100* 14/01/23 VBC - ADDED 2022 FIGURE, TICKET SS-007.                        
002200*                                                                         
002300 01  SS-SNP-CONSTANTS.                                                    
002400      03  FILLER              PIC X(10)  VALUE "1928+04361".              
002500      03  FILLER              PIC X(10)  VALUE "1929-00842".              
002600      03  FILLER              PIC X(10)  VALUE "1930-02490".              
002700      03  FILLER              PIC X(10)  VALUE "1931-04334".              
002800      03  FILLER              PIC X(10)  VALUE "1932-00819".              
002900      03  FILLER              PIC X(10)  VALUE "1933+05399".              
003000      03  FILLER              PIC X(10)  VALUE "1934-00144".              
003100      03  FILLER              PIC X(10)  VALUE "1935+04767".              
003200      03  FILLER              PIC X(10)  VALUE "1936+03392".              
003300      03  FILLER              PIC X(10)  VALUE "1937-03503".              
003400      03  FILLER              PIC X(10)  VALUE "1938+03112".              
003500      03  FILLER              PIC X(10)  VALUE "1939-00041".              
003600      03  FILLER              PIC X(10)  VALUE "1940-00978".              
003700      03  FILLER              PIC X(10)  VALUE "1941-01159".              
003800      03  FILLER              PIC X(10)  VALUE "1942+02034".              
003900      03  FILLER              PIC X(10)  VALUE "1943+02590".              
004000      03  FILLER              PIC X(10)  VALUE "1944+01975".              
004100      03  FILLER              PIC X(10)  VALUE "1945+03644".              
004200      03  FILLER              PIC X(10)  VALUE "1946-00807".              
004300      03  FILLER              PIC X(10)  VALUE "1947+00571".              
004400      03  FILLER              PIC X(10)  VALUE "1948+00550".              
004500      03  FILLER              PIC X(10)  VALUE "1949+01879".              
004600      03  FILLER              PIC X(10)  VALUE "1950+03171".              
004700      03  FILLER              PIC X(10)  VALUE "1951+02402".              
004800      03  FILLER              PIC X(10)  VALUE "1952+01837".              
004900      03  FILLER              PIC X(10)  VALUE "1953-00099".              
005000      03  FILLER              PIC X(10)  VALUE "1954+05262".              
005100      03  FILLER              PIC X(10)  VALUE "1955+03156".              
005200      03  FILLER              PIC X(10)  VALUE "1956+00656".              
005300      03  FILLER              PIC X(10)  VALUE "1957-01078".              
005400      03  FILLER              PIC X(10)  VALUE "1958+04336".              
005500      03  FILLER              PIC X(10)  VALUE "1959+01196".              
005600      03  FILLER              PIC X(10)  VALUE "1960+00047".              
005700      03  FILLER              PIC X(10)  VALUE "1961+02689".              
005800      03  FILLER              PIC X(10)  VALUE "1962-00873".              
005900      03  FILLER              PIC X(10)  VALUE "1963+02280".              
006000      03  FILLER              PIC X(10)  VALUE "1964+01648".              
006100      03  FILLER              PIC X(10)  VALUE "1965+01245".              
006200      03  FILLER              PIC X(10)  VALUE "1966-01006".              
006300      03  FILLER              PIC X(10)  VALUE "1967+02398".              
006400      03  FILLER              PIC X(10)  VALUE "1968+01106".              
006500      03  FILLER              PIC X(10)  VALUE "1969-00850".              
006600      03  FILLER              PIC X(10)  VALUE "1970+00401".              
006700      03  FILLER              PIC X(10)  VALUE "1971+01431".              
006800      03  FILLER              PIC X(10)  VALUE "1972+01898".              
006900      03  FILLER              PIC X(10)  VALUE "1973-01466".              
007000      03  FILLER              PIC X(10)  VALUE "1974-02647".              
007100      03  FILLER              PIC X(10)  VALUE "1975+03720".              
007200      03  FILLER              PIC X(10)  VALUE "1976+02384".              
007300      03  FILLER              PIC X(10)  VALUE "1977-00718".              
007400      03  FILLER              PIC X(10)  VALUE "1978+00656".              
007500      03  FILLER              PIC X(10)  VALUE "1979+01844".              
007600      03  FILLER              PIC X(10)  VALUE "1980+03242".              
007700      03  FILLER              PIC X(10)  VALUE "1981-00491".              
007800      03  FILLER              PIC X(10)  VALUE "1982+02155".              
007900      03  FILLER              PIC X(10)  VALUE "1983+02256".              
008000      03  FILLER              PIC X(10)  VALUE "1984+00627".              
008100      03  FILLER              PIC X(10)  VALUE "1985+03173".              
008200      03  FILLER              PIC X(10)  VALUE "1986+01867".              
008300      03  FILLER              PIC X(10)  VALUE "1987+00525".              
008400      03  FILLER              PIC X(10)  VALUE "1988+01661".              
008500      03  FILLER              PIC X(10)  VALUE "1989+03169".              
008600      03  FILLER              PIC X(10)  VALUE "1990-00310".              
008700      03  FILLER              PIC X(10)  VALUE "1991+03047".              
008800      03  FILLER              PIC X(10)  VALUE "1992+00762".              
008900      03  FILLER              PIC X(10)  VALUE "1993+01008".              
009000      03  FILLER              PIC X(10)  VALUE "1994+00132".              
009100      03  FILLER              PIC X(10)  VALUE "1995+03758".              
009200      03  FILLER              PIC X(10)  VALUE "1996+02296".              
009300      03  FILLER              PIC X(10)  VALUE "1997+03336".              
009400      03  FILLER              PIC X(10)  VALUE "1998+02858".              
009500      03  FILLER              PIC X(10)  VALUE "1999+02104".              
009600      03  FILLER              PIC X(10)  VALUE "2000-00910".              
009700      03  FILLER              PIC X(10)  VALUE "2001-01189".              
009800      03  FILLER              PIC X(10)  VALUE "2002-02210".              
009900      03  FILLER              PIC X(10)  VALUE "2003+02868".              
010000      03  FILLER              PIC X(10)  VALUE "2004+01088".              
010100      03  FILLER              PIC X(10)  VALUE "2005+00491".              
010200      03  FILLER              PIC X(10)  VALUE "2006+01579".              
010300      03  FILLER              PIC X(10)  VALUE "2007+00549".              
010400      03  FILLER              PIC X(10)  VALUE "2008-03700".              
010500      03  FILLER              PIC X(10)  VALUE "2009+02646".              
010600      03  FILLER              PIC X(10)  VALUE "2010+01506".              
010700      03  FILLER              PIC X(10)  VALUE "2011+00211".              
010800      03  FILLER              PIC X(10)  VALUE "2012+01600".              
010900      03  FILLER              PIC X(10)  VALUE "2013+03239".              
011000      03  FILLER              PIC X(10)  VALUE "2014+01369".              
011100      03  FILLER              PIC X(10)  VALUE "2015+00138".              
011200      03  FILLER              PIC X(10)  VALUE "2016+01196".              
011300      03  FILLER              PIC X(10)  VALUE "2017+02183".              
011400      03  FILLER              PIC X(10)  VALUE "2018-00438".              
011500      03  FILLER              PIC X(10)  VALUE "2019+03149".              
011600      03  FILLER              PIC X(10)  VALUE "2020+01840".              
011700      03  FILLER              PIC X(10)  VALUE "2021+02871".              
011800      03  FILLER              PIC X(10)  VALUE "2022-01944".              
011900*                                                                         
012000 01  SS-SNP-TABLE REDEFINES SS-SNP-CONSTANTS.                             
012100     03  SS-SNP-ENTRY            OCCURS 95 TIMES                          
012200                                 INDEXED BY SS-SNP-IDX.                   
012300         05  SNP-YEAR            PIC 9(4).                                
012400         05  SNP-PCT-SIGN        PIC X.                                   
012500         05  SNP-PCT-DIGITS      PIC 9(3)V99.                             
012600         05  FILLER              PIC X(01).                               
012700*                                                                         
