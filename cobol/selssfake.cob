000100*  FILE-CONTROL ENTRY FOR FAKE EARNINGS GENERATOR OUTPUT FILE.            
000200* 10/02/87 VBC - CREATED.                                                 
000300*                                                                         
000400     SELECT FAKE-EARNINGS-OUT     ASSIGN TO FAKEFILE                      
000500            ORGANIZATION          IS LINE SEQUENTIAL                      
000600            FILE STATUS           IS SS-Fake-Status.                      
000700*                                                                         
