000100*  FILE-CONTROL ENTRY FOR EARNINGS FILE.                                  
000200* 18/11/86 VBC - CREATED.                                                 
000300*                                                                         
000400     SELECT EARNINGS-FILE        ASSIGN TO EARNFILE                       
000500            ORGANIZATION         IS LINE SEQUENTIAL                       
000600            FILE STATUS          IS SS-Earn-Status.                       
000700*                                                                         
